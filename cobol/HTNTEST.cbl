000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HTNTEST.
000300 AUTHOR. RAJESH PILLAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/15/91.
000600 DATE-COMPILED. 04/15/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE SIX-SCENARIO SELF-TEST FOR THE HYPERTENSION
001300*          SCREENING RULE SET (HTNRULES).  IT IS NOT PART OF THE
001400*          PRODUCTION BATCH STREAM - IT IS RUN BY THE PROGRAMMER
001500*          FROM TSO OR BY THE UNIT-TEST JCL AFTER ANY CHANGE TO
001600*          HTNRULES OR HTNMEDS, BEFORE THE CHANGE IS PROMOTED.
001700*
001800*          EACH SCENARIO BUILDS ONE PAT-ENCOUNTER-REC BY HAND,
001900*          CALLS HTNRULES DIRECTLY (NO FILES INVOLVED), AND
002000*          DISPLAYS THE RESULTING DECISION AGAINST THE EXPECTED
002100*          CLASSIFICATION FOR THE PROGRAMMER TO EYEBALL.
002200*
002300*          INPUT FILE              -   NONE
002400*
002500*          OUTPUT FILE PRODUCED    -   NONE (SYSOUT DISPLAY ONLY)
002600*
002700*          A "PASS" MEANS DEC-STAGE AND DEC-SUB-CLASS BOTH CAME
002800*          BACK EXACTLY AS EXPECTED.  IT DOES NOT CHECK THE
002900*          MEDICATIONS, TESTS, ADVICE OR REFERRAL TEXT - THOSE ARE
003000*          STILL DISPLAYED FOR THE PROGRAMMER TO READ BY EYE, BUT
003100*          A WORDING CHANGE IN THOSE FIELDS WILL NOT FAIL A RUN.
003200*
003300******************************************************************
003400*                     C H A N G E   L O G                        *
003500******************************************************************
003600*   04/15/91  RP   000  ORIGINAL PROGRAM - SCENARIOS 1-4 (GRADE 2,*
003700*                       NORMAL, GRADE 1 + DIABETES, EMERGENCY)    *
003800*   09/07/94  JS   041  ADDED SCENARIO 5 (GRADE 1 + PREGNANCY)    *
003900*                       WHEN THE PREGNANCY PATHWAY WAS BUILT      *
004000*   02/19/93  RP   028  ADDED SCENARIO 6 (GRADE 1 + CKD) WHEN THE *
004100*                       CKD COMORBIDITY PARAGRAPH WAS BUILT       *
004200*   01/06/99  RT   068  Y2K REVIEW - NO DATE FIELDS EXERCISED BY  *
004300*                       ANY SCENARIO, NO CHANGE REQUIRED          *
004400*   02/17/04  RP   086  DISPLAY OF PASS/FAIL NOW COMPARES THE     *
004500*                       FULL DEC-STAGE TEXT INSTEAD OF JUST THE   *
004600*                       LEADING WORD - A GRADE 1/GRADE 2 TYPO     *
004700*                       WOULD OTHERWISE SLIP THROUGH UNNOTICED    *
004800*   09/12/05  RP   093  ADDED WS-TOTAL-SCENARIOS CHECK SO A       *
004900*                       SCENARIO DROPPED FROM THE MAINLINE        *
005000*                       PERFORM LIST BY MISTAKE SHOWS A WARNING   *
005100*                       INSTEAD OF PASSING SILENTLY               *
005200*   08/03/06  RP   105  COMMENT PASS ONLY - NO LOGIC CHANGE.       *
005300*                       PROGRAMME OFFICE ASKED FOR MORE DETAIL IN *
005400*                       THE SOURCE AFTER THE HTNRULES REFERRAL-   *
005500*                       REASON FINDING - EACH SCENARIO PARAGRAPH   *
005600*                       NOW SAYS PLAINLY WHICH RULE-SET BRANCH IT  *
005700*                       IS MEANT TO EXERCISE.                     *
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100*    A TSO/BATCH TEST DRIVER WITH NO FILES OF ITS OWN - PAT-
006200*    ENCOUNTER-REC AND DEC-DECISION-REC ARE BUILT AND READ IN
006300*    WORKING-STORAGE ONLY, SO THERE IS NO FILE-CONTROL PARAGRAPH
006400*    AND NO SPECIAL-NAMES ENTRY TO CODE HERE.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100
007200****** ONE WORKING COPY OF EACH RECORD - REBUILT FRESH BY EVERY
007300****** SCENARIO PARAGRAPH BEFORE THE CALL TO HTNRULES
007400 COPY HTNPATIN.
007500 COPY HTNDEC.
007600
007700*    ----------------------------------------------------------- *
007800*    RUN TALLY - HOW MANY SCENARIOS WERE ATTEMPTED, HOW MANY      *
007900*    PASSED, AND HOW MANY FAILED.  DISPLAYED AT 999-CLEANUP.      *
008000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008100     05  SCENARIO-TALLY-GROUP.
008200*            BUMPED BY 1 AT THE TOP OF EVERY SCENARIO PARAGRAPH -
008300*            DOUBLES AS "WHICH SCENARIO NUMBER IS THIS" FOR THE
008400*            WS-TOTAL-SCENARIOS CHECK IN 999-CLEANUP.
008500         10  SCENARIO-NBR            PIC 9(02) COMP VALUE 0.
008600         10  SCENARIOS-PASSED        PIC 9(02) COMP VALUE 0.
008700         10  SCENARIOS-FAILED        PIC 9(02) COMP VALUE 0.
008800*    ALTERNATE TABLE VIEW OF THE RUN/PASS/FAIL TALLY - SAME
008900*    DIAGNOSTIC-DUMP HABIT USED BY THE PRODUCTION PROGRAMS, SO A
009000*    CEEDUMP OF THIS WORKING-STORAGE READS THE SAME WAY AS ONE
009100*    TAKEN AGAINST HTNRULES OR HTNEDIT.
009200     05  SCENARIO-TALLY-TABLE REDEFINES SCENARIO-TALLY-GROUP.
009300         10  SCENARIO-TALLY-VALUE    PIC 9(02) COMP OCCURS 3 TIMES.
009400     05  FILLER                      PIC X(01) VALUE SPACE.
009500
009600*    EXPECTED COUNT OF SCENARIOS THIS HARNESS RUNS - CHECKED IN
009700*    999-CLEANUP SO A SCENARIO PARAGRAPH ACCIDENTALLY LEFT OUT
009800*    OF THE MAINLINE PERFORM LIST DOES NOT GO UNNOTICED.  RAISE
009900*    THIS WHENEVER A NEW SCENARIO PARAGRAPH IS ADDED, OR THE
010000*    WARNING WILL FIRE ON EVERY RUN.
010100 77  WS-TOTAL-SCENARIOS              PIC 9(02) COMP VALUE 6.
010200
010300*    ----------------------------------------------------------- *
010400*    THE "ANSWER KEY" FOR THE SCENARIO CURRENTLY RUNNING, AND     *
010500*    THE PASS/FAIL SWITCH 800-DISPLAY-RESULT SETS FROM IT.        *
010600 01  MISC-WS-FLDS.
010700     05  WS-EXPECTED-RESULT-FLDS.
010800*            WHAT DEC-STAGE OUGHT TO COME BACK AS FOR THIS
010900*            SCENARIO'S BLOOD PRESSURE READING.
011000         10  WS-EXPECTED-STAGE       PIC X(30) VALUE SPACES.
011100*            WHAT DEC-SUB-CLASS OUGHT TO COME BACK AS - BLANK
011200*            UNLESS THE SCENARIO IS EXERCISING A COMORBIDITY
011300*            PATHWAY (DIABETES, PREGNANCY, CKD, ...).
011400         10  WS-EXPECTED-SUB-CLASS   PIC X(20) VALUE SPACES.
011500*    ALTERNATE VIEW OF THE TWO EXPECTED-RESULT FIELDS TOGETHER
011600*    AS ONE 50-CHARACTER TABLE - KEPT FOR THE SAME CEEDUMP-
011700*    ALIGNMENT REASON AS HTNRULES' WS-LIST-BUILD-SLICES.
011800     05  WS-EXPECTED-RESULT-CHARS REDEFINES WS-EXPECTED-RESULT-FLDS.
011900         10  WS-EXPECTED-RESULT-CHAR PIC X(01) OCCURS 50 TIMES.
012000*            HEADING LINE DISPLAYED BEFORE EACH SCENARIO'S RESULT -
012100*            SET BY EACH SCENARIO PARAGRAPH BEFORE THE CALL.
012200     05  WS-SCENARIO-TITLE           PIC X(40) VALUE SPACES.
012300*    CHARACTER-TABLE VIEW OF THE SCENARIO TITLE - LETS 999-CLEANUP
012400*    TRIM TRAILING BLANKS THE SAME WAY HTNMEDS FINDS LIST LENGTH,
012500*    SHOULD A FUTURE CHANGE WANT TO PACK MULTIPLE TITLES ON ONE
012600*    SUMMARY LINE INSTEAD OF ONE PER SCENARIO.
012700     05  WS-SCENARIO-TITLE-CHARS REDEFINES WS-SCENARIO-TITLE.
012800         10  WS-SCENARIO-TITLE-CHAR  PIC X(01) OCCURS 40 TIMES.
012900*            SET "Y" BY 800-DISPLAY-RESULT WHEN BOTH DEC-STAGE AND
013000*            DEC-SUB-CLASS MATCHED THE EXPECTED-RESULT FIELDS.
013100     05  WS-RESULT-SW                PIC X(01) VALUE "N".
013200         88  WS-SCENARIO-PASSED      VALUE "Y".
013300     05  FILLER                      PIC X(01) VALUE SPACE.
013400
013500******************************************************************
013600*                     P R O C E D U R E   D I V I S I O N        *
013700******************************************************************
013800*    MAINLINE - RUN ALL SIX SCENARIOS IN A FIXED ORDER, THEN
013900*    PRINT THE SUMMARY.  THE ORDER MATCHES THE ORDER THE
014000*    SCENARIOS WERE ADDED (SEE THE CHANGE LOG), NOT THE ORDER
014100*    THE CORRESPONDING RULE-SET PARAGRAPHS APPEAR IN HTNRULES.
014200 PROCEDURE DIVISION.
014300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400*        SCENARIO 1 - STRAIGHT GRADE 2 READING, NO COMORBIDITY.
014500     PERFORM 110-SCENARIO-1-GRADE2 THRU 110-EXIT.
014600*        SCENARIO 2 - NORMAL READING, CONFIRMS NO DECISION FIRES.
014700     PERFORM 120-SCENARIO-2-NORMAL THRU 120-EXIT.
014800*        SCENARIO 3 - GRADE 1 READING WITH DIABETES COMORBIDITY.
014900     PERFORM 130-SCENARIO-3-GRADE1-DIABETES THRU 130-EXIT.
015000*        SCENARIO 4 - EMERGENCY-RANGE READING, IMMEDIATE REFERRAL.
015100     PERFORM 140-SCENARIO-4-EMERGENCY THRU 140-EXIT.
015200*        SCENARIO 5 - GRADE 1 READING WITH PREGNANCY COMORBIDITY.
015300     PERFORM 150-SCENARIO-5-PREGNANCY THRU 150-EXIT.
015400*        SCENARIO 6 - GRADE 1 READING WITH CKD COMORBIDITY.
015500     PERFORM 160-SCENARIO-6-CKD THRU 160-EXIT.
015600     PERFORM 999-CLEANUP THRU 999-EXIT.
015700     MOVE +0 TO RETURN-CODE.
015800     GOBACK.
015900
016000*    RESET THE RUN TALLY TO ZERO AND ANNOUNCE THE START OF THE
016100*    HARNESS ON SYSOUT - THE SAME BANNER STYLE THE PRODUCTION
016200*    PROGRAMS USE SO A JES LOG LOOKS THE SAME WHETHER IT IS A
016300*    TEST RUN OR A LIVE ONE.
016400 000-HOUSEKEEPING.
016500     DISPLAY "******** BEGIN JOB HTNTEST ********".
016600     MOVE 0 TO SCENARIO-NBR SCENARIOS-PASSED SCENARIOS-FAILED.
016700 000-EXIT.
016800     EXIT.
016900
017000*    ------------------------------------------------------------*
017100*    900-INIT-PATIENT CLEARS THE WORKING PATIENT RECORD SO EVERY  *
017200*    SCENARIO STARTS FROM AN ALL-SPACE/ALL-ZERO ENCOUNTER AND     *
017300*    ONLY SETS THE FIELDS THE SCENARIO ACTUALLY CARES ABOUT.      *
017400*    DEFAULT GENDER/AGE (MALE, 45) ARE THE PLAINEST CASE - ANY    *
017500*    SCENARIO THAT NEEDS SOMETHING ELSE OVERRIDES THEM AFTER      *
017600*    CALLING THIS PARAGRAPH.                                     *
017700*    ------------------------------------------------------------*
017800 900-INIT-PATIENT.
017900     MOVE SPACES TO PAT-DEMOGRAPHICS.
018000     MOVE SPACES TO PAT-HISTORY-AND-SOCIAL.
018100     MOVE 0 TO PAT-EX-SYSTOLE PAT-EX-DIASTOLE.
018200     MOVE 0 TO PAT-EX-HEIGHT-CM PAT-EX-WEIGHT-KG PAT-EX-BMI.
018300     MOVE 0 TO PAT-EX-PULSE PAT-EX-TEMP-C PAT-EX-SPO2.
018400     MOVE 0 TO PAT-EX-PAIN-SCORE.
018500     MOVE SPACES TO PAT-INVESTIGATIONS.
018600     MOVE "MALE  " TO PAT-GENDER.
018700     MOVE 45 TO PAT-AGE.
018800 900-EXIT.
018900     EXIT.
019000
019100*    ------------------------------------------------------------*
019200*    SCENARIO 1 - A CLEAN GRADE 2 READING (165/102) WITH NO       *
019300*    COMORBIDITY FLAGS SET.  EXERCISES THE PLAIN GRADE 2 BRANCH   *
019400*    OF THE RULE SET WITH NOTHING ELSE TO COMPLICATE THE RESULT.  *
019500*    ------------------------------------------------------------*
019600 110-SCENARIO-1-GRADE2.
019700     ADD 1 TO SCENARIO-NBR.
019800     MOVE "SCENARIO 1 - GRADE 2 HYPERTENSION 165/102" TO
019900          WS-SCENARIO-TITLE.
020000     PERFORM 900-INIT-PATIENT THRU 900-EXIT.
020100     MOVE "HLC-PAT-TEST-000001" TO PAT-PATIENT-ID.
020200     MOVE 165 TO PAT-EX-SYSTOLE.
020300     MOVE 102 TO PAT-EX-DIASTOLE.
020400     MOVE "GRADE 2 HYPERTENSION" TO WS-EXPECTED-STAGE.
020500     MOVE SPACES TO WS-EXPECTED-SUB-CLASS.
020600     CALL "HTNRULES" USING PAT-ENCOUNTER-REC, DEC-DECISION-REC.
020700     PERFORM 800-DISPLAY-RESULT THRU 800-EXIT.
020800 110-EXIT.
020900     EXIT.
021000
021100*    ------------------------------------------------------------*
021200*    SCENARIO 2 - A NORMAL READING (120/80).  CONFIRMS THE RULE   *
021300*    SET DOES NOT FALSELY FIRE A HYPERTENSION DECISION WHEN THE   *
021400*    PRESSURE IS INSIDE NORMAL RANGE.                             *
021500*    ------------------------------------------------------------*
021600 120-SCENARIO-2-NORMAL.
021700     ADD 1 TO SCENARIO-NBR.
021800     MOVE "SCENARIO 2 - NORMAL BP 120/80" TO WS-SCENARIO-TITLE.
021900     PERFORM 900-INIT-PATIENT THRU 900-EXIT.
022000     MOVE "HLC-PAT-TEST-000002" TO PAT-PATIENT-ID.
022100     MOVE 120 TO PAT-EX-SYSTOLE.
022200     MOVE 080 TO PAT-EX-DIASTOLE.
022300     MOVE "NORMAL" TO WS-EXPECTED-STAGE.
022400     MOVE SPACES TO WS-EXPECTED-SUB-CLASS.
022500     CALL "HTNRULES" USING PAT-ENCOUNTER-REC, DEC-DECISION-REC.
022600     PERFORM 800-DISPLAY-RESULT THRU 800-EXIT.
022700 120-EXIT.
022800     EXIT.
022900
023000*    ------------------------------------------------------------*
023100*    SCENARIO 3 - GRADE 1 READING (145/92) PLUS A DIABETES FLAG.  *
023200*    EXERCISES THE COMORBIDITY BRANCH THAT ADDS THE DIABETES-     *
023300*    SPECIFIC MEDICATION AND TEST ADVICE ON TOP OF THE PLAIN      *
023400*    GRADE 1 DECISION.                                            *
023500*    ------------------------------------------------------------*
023600 130-SCENARIO-3-GRADE1-DIABETES.
023700     ADD 1 TO SCENARIO-NBR.
023800     MOVE "SCENARIO 3 - GRADE 1 HTN + DIABETES 145/92" TO
023900          WS-SCENARIO-TITLE.
024000     PERFORM 900-INIT-PATIENT THRU 900-EXIT.
024100     MOVE "HLC-PAT-TEST-000003" TO PAT-PATIENT-ID.
024200     MOVE 145 TO PAT-EX-SYSTOLE.
024300     MOVE 092 TO PAT-EX-DIASTOLE.
024400     MOVE "Y" TO PAT-HX-DIABETES.
024500     MOVE "GRADE 1 HYPERTENSION" TO WS-EXPECTED-STAGE.
024600     MOVE "DIABETES" TO WS-EXPECTED-SUB-CLASS.
024700     CALL "HTNRULES" USING PAT-ENCOUNTER-REC, DEC-DECISION-REC.
024800     PERFORM 800-DISPLAY-RESULT THRU 800-EXIT.
024900 130-EXIT.
025000     EXIT.
025100
025200*    ------------------------------------------------------------*
025300*    SCENARIO 4 - EMERGENCY-RANGE READING (210/130).  EXERCISES   *
025400*    THE MOST SEVERE BRANCH OF THE RULE SET - IMMEDIATE IV        *
025500*    ANTIHYPERTENSIVE MEDICATION TEXT AND A MANDATORY HOSPITAL    *
025600*    REFERRAL.  THIS IS THE SCENARIO THAT CAUGHT THE REFERRAL-    *
025700*    REASON STRING BUG FIXED IN HTNRULES CHANGE 097 - THE         *
025800*    DISPLAYED REFERRAL RSN LINE BELOW IS WHAT A PROGRAMMER       *
025900*    ACTUALLY READS TO CONFIRM THE FULL SENTENCE CAME THROUGH.    *
026000*    ------------------------------------------------------------*
026100 140-SCENARIO-4-EMERGENCY.
026200     ADD 1 TO SCENARIO-NBR.
026300     MOVE "SCENARIO 4 - HYPERTENSIVE EMERGENCY 210/130" TO
026400          WS-SCENARIO-TITLE.
026500     PERFORM 900-INIT-PATIENT THRU 900-EXIT.
026600     MOVE "HLC-PAT-TEST-000004" TO PAT-PATIENT-ID.
026700     MOVE 210 TO PAT-EX-SYSTOLE.
026800     MOVE 130 TO PAT-EX-DIASTOLE.
026900     MOVE "HYPERTENSIVE EMERGENCY" TO WS-EXPECTED-STAGE.
027000     MOVE SPACES TO WS-EXPECTED-SUB-CLASS.
027100     CALL "HTNRULES" USING PAT-ENCOUNTER-REC, DEC-DECISION-REC.
027200     PERFORM 800-DISPLAY-RESULT THRU 800-EXIT.
027300 140-EXIT.
027400     EXIT.
027500
027600*    ------------------------------------------------------------*
027700*    SCENARIO 5 - GRADE 1 READING (150/95) ON A PREGNANT PATIENT. *
027800*    EXERCISES THE PREGNANCY COMORBIDITY BRANCH, WHICH OVERRIDES  *
027900*    THE ORDINARY GRADE 1 MEDICATION ADVICE WITH THE PREGNANCY-   *
028000*    SAFE ALTERNATIVE AND ITS OWN REFERRAL REASON.                *
028100*    ------------------------------------------------------------*
028200 150-SCENARIO-5-PREGNANCY.
028300     ADD 1 TO SCENARIO-NBR.
028400     MOVE "SCENARIO 5 - GRADE 1 HTN + PREGNANCY 150/95" TO
028500          WS-SCENARIO-TITLE.
028600     PERFORM 900-INIT-PATIENT THRU 900-EXIT.
028700     MOVE "HLC-PAT-TEST-000005" TO PAT-PATIENT-ID.
028800     MOVE "FEMALE" TO PAT-GENDER.
028900     MOVE 28 TO PAT-AGE.
029000     MOVE 150 TO PAT-EX-SYSTOLE.
029100     MOVE 095 TO PAT-EX-DIASTOLE.
029200     MOVE "Y" TO PAT-HX-PREGNANT.
029300     MOVE "GRADE 1 HYPERTENSION" TO WS-EXPECTED-STAGE.
029400     MOVE "PREGNANCY" TO WS-EXPECTED-SUB-CLASS.
029500     CALL "HTNRULES" USING PAT-ENCOUNTER-REC, DEC-DECISION-REC.
029600     PERFORM 800-DISPLAY-RESULT THRU 800-EXIT.
029700 150-EXIT.
029800     EXIT.
029900
030000*    ------------------------------------------------------------*
030100*    SCENARIO 6 - GRADE 1 READING (155/98) WITH A CKD FLAG.       *
030200*    EXERCISES THE CHRONIC-KIDNEY-DISEASE COMORBIDITY BRANCH,     *
030300*    THE LAST OF THE THREE COMORBIDITY PATHWAYS THIS HARNESS      *
030400*    COVERS (DIABETES, PREGNANCY, CKD).                           *
030500*    ------------------------------------------------------------*
030600 160-SCENARIO-6-CKD.
030700     ADD 1 TO SCENARIO-NBR.
030800     MOVE "SCENARIO 6 - GRADE 1 HTN + CKD 155/98" TO
030900          WS-SCENARIO-TITLE.
031000     PERFORM 900-INIT-PATIENT THRU 900-EXIT.
031100     MOVE "HLC-PAT-TEST-000006" TO PAT-PATIENT-ID.
031200     MOVE 155 TO PAT-EX-SYSTOLE.
031300     MOVE 098 TO PAT-EX-DIASTOLE.
031400     MOVE "Y" TO PAT-HX-CKD.
031500     MOVE "GRADE 1 HYPERTENSION" TO WS-EXPECTED-STAGE.
031600     MOVE "CKD" TO WS-EXPECTED-SUB-CLASS.
031700     CALL "HTNRULES" USING PAT-ENCOUNTER-REC, DEC-DECISION-REC.
031800     PERFORM 800-DISPLAY-RESULT THRU 800-EXIT.
031900 160-EXIT.
032000     EXIT.
032100
032200*    ------------------------------------------------------------*
032300*    A SCENARIO PASSES ONLY WHEN BOTH DEC-STAGE AND DEC-SUB-CLASS *
032400*    MATCH EXPECTED - CAUGHT THE TYPO BUG FIXED IN CHANGE 086.    *
032500*    ALL SEVEN DECISION FIELDS ARE DISPLAYED REGARDLESS OF        *
032600*    PASS/FAIL SO THE PROGRAMMER CAN EYEBALL THE MEDICATION,      *
032700*    TEST AND ADVICE TEXT EVEN ON A SCENARIO THAT PASSED.         *
032800*    ------------------------------------------------------------*
032900 800-DISPLAY-RESULT.
033000     MOVE "N" TO WS-RESULT-SW.
033100     IF DEC-STAGE = WS-EXPECTED-STAGE
033200         AND DEC-SUB-CLASS = WS-EXPECTED-SUB-CLASS
033300         MOVE "Y" TO WS-RESULT-SW.
033400     DISPLAY "----------------------------------------------".
033500     DISPLAY WS-SCENARIO-TITLE.
033600     DISPLAY "  DIAGNOSIS ..... " DEC-DIAGNOSIS.
033700     DISPLAY "  STAGE ......... " DEC-STAGE.
033800     DISPLAY "  SUB-CLASS ..... " DEC-SUB-CLASS.
033900     DISPLAY "  MEDICATIONS ... " DEC-MEDICATIONS.
034000     DISPLAY "  TESTS ......... " DEC-TESTS.
034100     DISPLAY "  ADVICE ........ " DEC-ADVICE.
034200     DISPLAY "  REFERRAL ...... " DEC-NEEDS-REFERRAL.
034300     DISPLAY "  REFERRAL RSN .. " DEC-REFERRAL-REASON.
034400     IF WS-SCENARIO-PASSED
034500         ADD 1 TO SCENARIOS-PASSED
034600         DISPLAY "  RESULT ........ PASS"
034700     ELSE
034800         ADD 1 TO SCENARIOS-FAILED
034900         DISPLAY "  RESULT ........ *** FAIL ***"
035000         DISPLAY "  EXPECTED STAGE  " WS-EXPECTED-STAGE
035100         DISPLAY "  EXPECTED SUBCLS " WS-EXPECTED-SUB-CLASS.
035200 800-EXIT.
035300     EXIT.
035400
035500*    ------------------------------------------------------------*
035600*    PRINT THE RUN SUMMARY AND WARN IF THE NUMBER OF SCENARIOS    *
035700*    ACTUALLY RUN DOES NOT MATCH WS-TOTAL-SCENARIOS - GUARDS      *
035800*    AGAINST A SCENARIO PARAGRAPH BEING DROPPED FROM THE          *
035900*    MAINLINE PERFORM LIST BY A FUTURE MAINTENANCE CHANGE.        *
036000*    ------------------------------------------------------------*
036100 999-CLEANUP.
036200     DISPLAY "----------------------------------------------".
036300     DISPLAY "SCENARIOS RUN ...... " SCENARIO-NBR.
036400     DISPLAY "SCENARIOS PASSED ... " SCENARIOS-PASSED.
036500     DISPLAY "SCENARIOS FAILED ... " SCENARIOS-FAILED.
036600     IF SCENARIO-NBR NOT = WS-TOTAL-SCENARIOS
036700         DISPLAY "*** WARNING - EXPECTED " WS-TOTAL-SCENARIOS
036800             " SCENARIOS, RAN " SCENARIO-NBR.
036900     DISPLAY "******** NORMAL END OF JOB HTNTEST ********".
037000 999-EXIT.
037100     EXIT.
