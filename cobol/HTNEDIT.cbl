000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HTNEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY PATIENT ENCOUNTER FILE
001300*          PRODUCED BY THE HEALTH CENTRE DATA-COLLECTION FRONT
001400*          END (CLINIC-SIDE OUTPATIENT SCREENING SCREENS).
001500*
001600*          EACH VALID ENCOUNTER IS PASSED TO THE HYPERTENSION
001700*          SCREENING RULE SET (HTNRULES) AND ONE CLINICAL
001800*          DECISION RECORD IS WRITTEN FOR EVERY PATIENT - EITHER
001900*          A HYPERTENSION DECISION OR A "NO NCD DETECTED" RECORD
002000*          WHEN THE BLOOD PRESSURE IS NORMAL OR HIGH-NORMAL.
002100*
002200*          REJECTED RECORDS ARE LOGGED TO THE SUMMARY REPORT AND
002300*          ARE NOT PASSED TO THE RULE SET.  THIS PROGRAM DOES NOT
002400*          BALANCE AGAINST A TRAILER RECORD - THE FRONT END DOES
002500*          NOT PRODUCE ONE.
002600*
002700*          INPUT FILE              -   NCD0001.PATENCTR
002800*
002900*          OUTPUT FILE PRODUCED    -   NCD0001.DECISION
003000*
003100*          REPORT PRODUCED         -   NCD0001.RUNSUMRY (SYSOUT)
003200*
003300******************************************************************
003400*                     C H A N G E   L O G                        *
003500******************************************************************
003600*   04/02/91  JS   000  ORIGINAL PROGRAM - READ/VALIDATE/CALL     *
003700*                       HTNRULES/WRITE DECISION, NO REPORT YET    *
003800*   08/02/91  JS   012  ADDED RUN SUMMARY REPORT WITH PAGE        *
003900*                       HEADING AND EXCEPTION-LINE DETAIL         *
004000*   02/19/93  RP   027  ADDED VALIDATION OF Y/N/BLANK HISTORY AND *
004100*                       SOCIAL FLAGS VIA TABLE-DRIVEN EDIT LOOP   *
004200*   09/07/94  JS   040  ADDED BMI DERIVATION AHEAD OF THE CALL TO *
004300*                       HTNRULES WHEN HEIGHT/WEIGHT RECORDED BUT  *
004400*                       BMI ITSELF WAS LEFT BLANK BY THE CLINIC   *
004500*   03/22/96  MM   052  GRADE 3 DECISIONS NOW ROLLED INTO THE     *
004600*                       GRADE 2 COUNTER ON THE SUMMARY REPORT PER *
004700*                       PROGRAMME REPORTING STANDARD              *
004800*   11/14/97  AK   060  FIXED - DIASTOLIC RANGE EDIT WAS ACCEPTING*
004900*                       000 AS A VALID READING                    *
005000*   01/06/99  RT   067  Y2K REVIEW - RUN DATE IS DISPLAY ONLY ON  *
005100*                       THE REPORT HEADING, NO CENTURY WINDOWING  *
005200*                       REQUIRED, SIGNED OFF                      *
005300*   06/30/00  JS   072  REFERRAL COUNTER NOW ACCUMULATES ACROSS   *
005400*                       BOTH HYPERTENSION AND NO-NCD DECISIONS    *
005500*   04/11/02  MM   080  NO-NCD DECISION RECORD NOW CARRIES THE    *
005600*                       HIGH-NORMAL LIFESTYLE ADVICE THROUGH FROM *
005700*                       HTNRULES INSTEAD OF ALWAYS FORCING THE    *
005800*                       DEFAULT "CONTINUE ROUTINE SCREENING" TEXT *
005900*   02/17/04  RP   085  RESEQUENCED TO MATCH HTNRULES/HTNMEDS     *
006000*                       SPLIT - NO LOGIC CHANGE IN THIS PROGRAM   *
006100*   09/12/05  RP   092  ADDED EMPTY-INPUT-FILE CHECK AND ABEND    *
006200*                       ROUTINE - JOB WAS RETURNING A ZERO        *
006300*                       CONDITION CODE EVEN WHEN PATIENT-IN NEVER *
006400*                       OPENED WITH ANY RECORDS ON IT             *
006500*   08/03/06  RP   098  COMMENT PASS ONLY - NO LOGIC CHANGE.      *
006600*                       PROGRAMME OFFICE ASKED FOR MORE DETAIL IN *
006700*                       THE SOURCE AFTER A NEW HIRE MISREAD THE   *
006800*                       GRADE-3-INTO-GRADE-2 ROLL-UP AS A BUG     *
006900*                       DURING HER FIRST ON-CALL WEEK             *
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400*    IBM-390 ON BOTH LINES BELOW IS THE SHOP STANDARD ENTRY FOR
007500*    EVERY BATCH PROGRAM REGARDLESS OF WHICH GENERATION OF
007600*    HARDWARE IS ACTUALLY RUNNING THE JOB THIS WEEK.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000*    C01 DRIVES THE CARRIAGE-CONTROL SKIP-TO-CHANNEL-1 USED BY
008100*    700-WRITE-PAGE-HDR TO START EACH NEW REPORT PAGE AT THE TOP
008200*    OF THE FORM, REGARDLESS OF HOW MANY LINES PRINTED BEFORE IT.
008300     C01 IS NEXT-PAGE.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*    OFCODE IS SHARED BY BOTH SEQUENTIAL FILES BELOW - AT MOST
008800*    ONE I-O VERB EXECUTES AT ANY GIVEN MOMENT IN THIS PROGRAM'S
008900*    SINGLE-THREADED READ/PROCESS/WRITE LOOP, SO SHARING THE
009000*    STATUS FIELD CANNOT MASK ONE FILE'S ERROR WITH ANOTHER'S.
009100     SELECT PATIENT-IN
009200     ASSIGN TO UT-S-PATIENT-IN
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT DECISION-OUT
009700     ASSIGN TO UT-S-DECISION-OUT
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100*    THE PRINT FILE CARRIES NO FILE STATUS - THIS SHOP DOES NOT
010200*    STATUS-CHECK SYSOUT DATASETS, ONLY THE DISK FILES ABOVE.
010300     SELECT SUMMARY-REPORT
010400     ASSIGN TO UT-S-SUMMARY-REPORT
010500       ORGANIZATION IS SEQUENTIAL.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900
011000****** DAILY ENCOUNTER FEED FROM THE CLINIC SCREENING SCREENS
011100****** ONE RECORD PER PATIENT ENCOUNTER, ARRIVAL ORDER, NO KEY
011200 FD  PATIENT-IN
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 400 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS PATIENT-IN-REC.
011800 01  PATIENT-IN-REC                  PIC X(400).
011900
012000****** ONE CLINICAL DECISION RECORD PER PATIENT PROCESSED
012100 FD  DECISION-OUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 600 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS DECISION-OUT-REC.
012700 01  DECISION-OUT-REC                PIC X(600).
012800
012900*    THE RUN SUMMARY IS A PLAIN PRINT FILE - 132 COLUMNS, THE
013000*    SHOP'S USUAL WIDTH FOR SYSOUT REPORTS ROUTED THROUGH THE
013100*    STANDARD CARRIAGE-CONTROL PRINT UTILITY.
013200 FD  SUMMARY-REPORT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 132 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS RPT-REC.
013800 01  RPT-REC                         PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100
014200*    -----------------------------------------------------------*
014300*    FILE-STATUS-CODES - OFCODE IS CHECKED AFTER EVERY OPEN,     *
014400*    READ AND WRITE AGAINST PATIENT-IN AND DECISION-OUT.  THIS   *
014500*    PROGRAM DOES NOT ABEND ON A NONZERO STATUS DURING NORMAL    *
014600*    I-O - ONLY THE EMPTY-FILE CASE CAUGHT IN 000-HOUSEKEEPING   *
014700*    DRIVES AN ABEND, PER CHANGE 092 ABOVE.                      *
014800*    -----------------------------------------------------------*
014900 01  FILE-STATUS-CODES.
015000     05  OFCODE                      PIC X(02).
015100         88  CODE-WRITE              VALUE SPACES.
015200*    NUMERIC VIEW OF OFCODE - LETS THE ABEND ROUTINE DISPLAY THE
015300*    RAW FILE STATUS AS A NUMBER WITHOUT AN UNSTRING.
015400     05  OFCODE-NUM REDEFINES OFCODE PIC 9(02).
015500     05  FILLER                      PIC X(02) VALUE SPACES.
015600
015700****** PATIENT-ENCOUNTER-REC AND DEC-DECISION-REC ARE HELD HERE
015800****** IN WORKING-STORAGE AND USED AS THE LINKAGE AREA ON THE
015900****** CALL TO HTNRULES - THE FD RECORDS ABOVE ARE PLAIN X(NNN)
016000****** BUFFERS, PER SHOP CONVENTION FOR FIXED-WIDTH QSAM FILES.
016100 COPY HTNPATIN.
016200 COPY HTNDEC.
016300
016400*    -----------------------------------------------------------*
016500*    COUNTERS-IDXS-AND-ACCUMULATORS - EVERY COUNT ON THE RUN     *
016600*    SUMMARY REPORT PLUS THE SUBSCRIPTS USED BY THE TABLE-DRIVEN *
016700*    FLAG EDIT AND THE PAGE-BREAK LOGIC.  ALL COUNTERS ARE COMP  *
016800*    SO THEY COST ONLY A HALFWORD APIECE AND ADD WITHOUT ANY     *
016900*    DECIMAL-ALIGNMENT OVERHEAD ON EVERY PATIENT PROCESSED.      *
017000*    -----------------------------------------------------------*
017100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017200     05  CNT-CATEGORY-GROUP.
017300*    CNT-PATIENTS-READ MUST TIE OUT TO REJECTED PLUS DECISIONS
017400*    WRITTEN AT THE BOTTOM OF THE RUN - SEE 800-WRITE-TOTALS.
017500         10  CNT-PATIENTS-READ       PIC 9(07) COMP VALUE 0.
017600         10  CNT-PATIENTS-REJECTED   PIC 9(07) COMP VALUE 0.
017700         10  CNT-DECISIONS-WRITTEN   PIC 9(07) COMP VALUE 0.
017800         10  CNT-NORMAL              PIC 9(07) COMP VALUE 0.
017900         10  CNT-GRADE1              PIC 9(07) COMP VALUE 0.
018000*    HOLDS GRADE 2 AND GRADE 3 TOGETHER - SEE CHANGE 052 ABOVE.
018100*    THE PROGRAMME OFFICE TREATS GRADE 3 AS A SEVERITY OF GRADE
018200*    2 FOR REPORTING PURPOSES ONLY; THE UNDERLYING DEC-STAGE
018300*    VALUE ON THE DECISION RECORD ITSELF STILL SAYS GRADE 3.
018400         10  CNT-GRADE2              PIC 9(07) COMP VALUE 0.
018500         10  CNT-EMERGENCY           PIC 9(07) COMP VALUE 0.
018600         10  CNT-REFERRALS           PIC 9(07) COMP VALUE 0.
018700*    DUMPED BY 950-DUMP-COUNTERS AS A TABLE SO A CEEDUMP OF THIS
018800*    GROUP LINES UP THE SAME WAY FOR EVERY CATEGORY - HANDY WHEN
018900*    THE PROGRAMME OFFICE ASKS WHY THE COUNTS DO NOT TIE OUT.
019000     05  CNT-CATEGORY-TABLE REDEFINES CNT-CATEGORY-GROUP.
019100         10  CNT-CATEGORY-VALUE      PIC 9(07) COMP OCCURS 8 TIMES.
019200*    ROW-SUB IS REUSED BY BOTH THE FLAG-FIELD EDIT LOOP AND THE
019300*    RUN-LOG DUMP LOOP - NEITHER ONE OVERLAPS THE OTHER IN TIME.
019400     05  ROW-SUB                     PIC 9(02) COMP VALUE 0.
019500     05  LINES-ON-PAGE               PIC 9(02) COMP VALUE 0.
019600     05  PAGE-NUMBER                 PIC 9(03) COMP VALUE 0.
019700     05  FILLER                      PIC X(01) VALUE SPACE.
019800
019900*    -----------------------------------------------------------*
020000*    MISC-WS-FLDS - SCRATCH FIELDS FOR THE REJECT-REASON TEXT,   *
020100*    THE BMI DERIVATION ARITHMETIC, AND THE ABEND REASON TEXT    *
020200*    DISPLAYED BY 1000-ABEND-RTN.                                *
020300*    -----------------------------------------------------------*
020400 01  MISC-WS-FLDS.
020500     05  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
020600*    HEIGHT CONVERTED FROM CENTIMETRES TO METRES FOR THE BMI
020700*    FORMULA - WEIGHT-KG DIVIDED BY HEIGHT-M SQUARED.
020800     05  WS-HEIGHT-M                 PIC 9(01)V9999 VALUE 0.
020900     05  WS-BMI-DIVISOR              PIC 9(02)V9999 VALUE 0.
021000     05  WS-ABEND-REASON             PIC X(40) VALUE SPACES.
021100     05  FILLER                      PIC X(01) VALUE SPACE.
021200
021300*    USED ONLY BY 1000-ABEND-RTN TO FORCE A HARDWARE ABEND WHEN
021400*    THE INPUT FILE CANNOT BE PROCESSED - SAME TRICK DALYEDIT
021500*    USES RATHER THAN RELYING ON AN EXPLICIT RETURN-CODE ALONE.
021600 77  WS-ZERO-VAL                     PIC 9(01) COMP VALUE 0.
021700 77  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
021800
021900*    -----------------------------------------------------------*
022000*    FLAGS-AND-SWITCHES - THE END-OF-FILE SWITCH AND THE PER-    *
022100*    RECORD ERROR SWITCH SET BY 300-EDIT-ENCOUNTER.              *
022200*    -----------------------------------------------------------*
022300 01  FLAGS-AND-SWITCHES.
022400*    DRIVES THE UNTIL TEST IN THE PROCEDURE DIVISION MAINLINE.
022500     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
022600         88  NO-MORE-DATA            VALUE "N".
022700*    SET BY 300-EDIT-ENCOUNTER AND ITS SUBORDINATE PARAGRAPHS -
022800*    RESET TO "N" AT THE TOP OF EVERY CALL TO 300-EDIT-ENCOUNTER.
022900     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
023000         88  RECORD-ERROR-FOUND      VALUE "Y".
023100         88  VALID-RECORD            VALUE "N".
023200     05  FILLER                      PIC X(01) VALUE SPACE.
023300
023400****** RUN-DATE ACCEPTED YYMMDD, REDEFINED INTO ITS COMPONENTS
023500****** FOR THE REPORT HEADING - SAME HABIT AS PATLIST'S HDR-DATE
023600 01  WS-CURRENT-DATE                 PIC 9(06) VALUE 0.
023700 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE.
023800*    TWO-DIGIT YEAR - NO CENTURY WINDOW NEEDED, SEE Y2K CHANGE 067.
023900     05  WS-RUN-YY                   PIC 9(02).
024000*    TWO-DIGIT MONTH.
024100     05  WS-RUN-MM                   PIC 9(02).
024200*    TWO-DIGIT DAY OF MONTH.
024300     05  WS-RUN-DD                   PIC 9(02).
024400
024500*    PAGE HEADING LINE FOR THE RUN SUMMARY REPORT - PRINTED BY
024600*    700-WRITE-PAGE-HDR AT THE TOP OF EVERY PAGE.
024700 01  WS-HDR-REC.
024800     05  FILLER                      PIC X(01) VALUE SPACE.
024900     05  FILLER                      PIC X(45) VALUE
025000         "NCD CLINICAL DECISION SUPPORT - DAILY RUN SUM".
025100     05  FILLER                      PIC X(05) VALUE "MARY ".
025200     05  FILLER                      PIC X(10) VALUE "RUN DATE: ".
025300*    RUN-DATE MONTH, PICKED OFF ACCEPT-FROM-DATE VIA WS-RUN-MM.
025400     05  HDR-RUN-MM-O                PIC 99.
025500     05  FILLER                      PIC X(01) VALUE "/".
025600*    RUN-DATE DAY OF MONTH.
025700     05  HDR-RUN-DD-O                PIC 99.
025800     05  FILLER                      PIC X(01) VALUE "/".
025900*    RUN-DATE TWO-DIGIT YEAR - DISPLAY ONLY, SEE Y2K CHANGE 067.
026000     05  HDR-RUN-YY-O                PIC 99.
026100     05  FILLER                      PIC X(23) VALUE SPACES.
026200     05  FILLER                      PIC X(11) VALUE "PAGE NBR: ".
026300*    ZERO-SUPPRESSED PAGE NUMBER FOR THE TOP OF EACH REPORT PAGE.
026400     05  PAGE-NBR-O                  PIC ZZ9.
026500     05  FILLER                      PIC X(26) VALUE SPACES.
026600
026700*    EXCEPTION-SECTION BANNER, PRINTED ONCE RIGHT AFTER THE
026800*    FIRST PAGE HEADING SO REJECTED-RECORD DETAIL ALWAYS STARTS
026900*    IN A FIXED, PREDICTABLE SPOT ON PAGE ONE.
027000 01  WS-EXCP-HDR-REC.
027100     05  FILLER                      PIC X(40) VALUE
027200         "*** EXCEPTIONS - REJECTED RECORDS ***".
027300     05  FILLER                      PIC X(92) VALUE SPACES.
027400
027500*    ONE DETAIL LINE PER REJECTED PATIENT - ID AND REJECT REASON
027600*    ONLY.  THE FULL 400-BYTE INPUT RECORD IS NOT ECHOED BACK -
027700*    OPERATIONS PULLS THAT FROM THE ORIGINAL FEED IF NEEDED.
027800 01  WS-EXCP-LINE-REC.
027900     05  FILLER                      PIC X(03) VALUE SPACES.
028000*    THE REJECTED RECORD'S PATIENT ID, ECHOED FROM PAT-PATIENT-ID.
028100     05  EXCP-PATIENT-ID-O           PIC X(20).
028200     05  FILLER                      PIC X(03) VALUE SPACES.
028300*    ONE OF THE FIXED REJECT-REASON LITERALS SET IN 300-EDIT-
028400*    ENCOUNTER OR 340-EDIT-FLAG-FIELDS.
028500     05  EXCP-REASON-O               PIC X(40).
028600     05  FILLER                      PIC X(66) VALUE SPACES.
028700
028800*    RUN-TOTALS BANNER, PRINTED BY 800-WRITE-TOTALS AFTER THE
028900*    LAST PATIENT HAS BEEN PROCESSED.
029000 01  WS-TOTALS-HDR-REC.
029100     05  FILLER                      PIC X(30) VALUE
029200         "*** RUN TOTALS ***".
029300     05  FILLER                      PIC X(102) VALUE SPACES.
029400
029500*    ONE GENERIC LABEL/VALUE LINE, REUSED EIGHT TIMES BY
029600*    800-WRITE-TOTALS FOR THE EIGHT COUNTERS ON THE REPORT.
029700 01  WS-TOTALS-LINE-REC.
029800     05  FILLER                      PIC X(03) VALUE SPACES.
029900*    ONE OF THE EIGHT FIXED COUNTER LABELS SET IN 800-WRITE-TOTALS.
030000     05  TOT-LABEL-O                 PIC X(40).
030100*    ZERO-SUPPRESSED, COMMA-EDITED COUNTER VALUE FOR THE REPORT.
030200     05  TOT-VALUE-O                 PIC ZZZ,ZZ9.
030300     05  FILLER                      PIC X(82) VALUE SPACES.
030400
030500 01  WS-BLANK-LINE.
030600     05  FILLER                      PIC X(132) VALUE SPACES.
030700
030800*    ----------------------------------------------------------*
030900*    MAINLINE - OPEN, PRIME THE FIRST RECORD, LOOP UNTIL END OF *
031000*    FILE, TOTAL AND CLOSE.  A RETURN CODE OF ZERO MEANS THE     *
031100*    RUN COMPLETED - IT DOES NOT MEAN EVERY RECORD WAS ACCEPTED, *
031200*    ONLY THAT NO ABEND CONDITION (EMPTY INPUT FILE) WAS MET.    *
031300*    ----------------------------------------------------------*
031400 PROCEDURE DIVISION.
031500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031600     PERFORM 100-MAINLINE THRU 100-EXIT
031700             UNTIL NO-MORE-DATA.
031800     PERFORM 999-CLEANUP THRU 999-EXIT.
031900*    EXPLICIT ZERO RETURN CODE - THE JOB COMPLETED, THOUGH SOME
032000*    INDIVIDUAL RECORDS MAY HAVE BEEN REJECTED ALONG THE WAY.
032100     MOVE +0 TO RETURN-CODE.
032200     GOBACK.
032300
032400*    HOUSEKEEPING - OPEN FILES, PRINT THE FIRST PAGE HEADING AND
032500*    EXCEPTION BANNER, AND PRIME THE READ-AHEAD LOOP WITH THE
032600*    FIRST PATIENT RECORD.  IF THAT FIRST READ HITS END OF FILE
032700*    IMMEDIATELY, THE INPUT FILE WAS EMPTY OR UNREADABLE AND THE
032800*    JOB MUST ABEND RATHER THAN REPORT A CLEAN ZERO-PATIENT RUN.
032900 000-HOUSEKEEPING.
033000*    FIRST LINE OF THE JOB LOG - CONFIRMS THE STEP ACTUALLY
033100*    STARTED BEFORE ANY FILE HAS BEEN OPENED.
033200     DISPLAY "******** BEGIN JOB HTNEDIT ********".
033300*    SYSTEM DATE, YYMMDD - USED ONLY FOR THE REPORT HEADING.
033400     ACCEPT WS-CURRENT-DATE FROM DATE.
033500     MOVE WS-RUN-MM TO HDR-RUN-MM-O.
033600     MOVE WS-RUN-DD TO HDR-RUN-DD-O.
033700     MOVE WS-RUN-YY TO HDR-RUN-YY-O.
033800*    ZERO EVERY COUNTER BEFORE THE FIRST RECORD IS READ - WORKING-
033900*    STORAGE IS NOT GUARANTEED CLEAN ON EVERY COMPILER/RUNTIME.
034000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
034100*    OPEN ALL THREE FILES BEFORE ANY HEADING IS PRINTED.
034200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
034400*    PRINT THE EXCEPTION-SECTION BANNER RIGHT UNDER THE FIRST PAGE
034500*    HEADING, WHETHER OR NOT ANY RECORD IS ACTUALLY REJECTED.
034600     WRITE RPT-REC FROM WS-EXCP-HDR-REC
034700         AFTER ADVANCING 2.
034800     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
034900*    A NO-MORE-DATA CONDITION HERE, BEFORE EVEN ONE RECORD HAS
035000*    BEEN COUNTED, MEANS PATIENT-IN OPENED BUT HAD NOTHING ON IT
035100*    - THE SCHEDULE JOB THAT SHOULD HAVE POPULATED IT DID NOT
035200*    RUN, OR RAN AGAINST THE WRONG DAY'S EXTRACT.  SEE CHANGE
035300*    092 ABOVE - BEFORE THIS FIX THE JOB WOULD SILENTLY FINISH
035400*    WITH RETURN CODE ZERO AND NOBODY WOULD NOTICE FOR DAYS.
035500     IF NO-MORE-DATA
035600         MOVE "EMPTY OR UNREADABLE PATIENT-IN FILE" TO
035700              WS-ABEND-REASON
035800         GO TO 1000-ABEND-RTN.
035900 000-EXIT.
036000     EXIT.
036100
036200*    ONE PASS OF THE MAIN READ/EDIT/PROCESS LOOP - EDIT THE
036300*    RECORD ALREADY IN PAT-ENCOUNTER-REC, ROUTE IT TO EITHER THE
036400*    EXCEPTION LINE OR THE RULE SET, THEN READ THE NEXT RECORD
036500*    AHEAD FOR THE NEXT ITERATION'S UNTIL TEST.
036600 100-MAINLINE.
036700*    EDIT THE RECORD ALREADY SITTING IN PAT-ENCOUNTER-REC FROM THE
036800*    READ-AHEAD DONE AT THE END OF THE PRIOR ITERATION.
036900     PERFORM 300-EDIT-ENCOUNTER THRU 300-EXIT.
037000     IF RECORD-ERROR-FOUND
037100*    COUNT THE REJECTION BEFORE PRINTING THE EXCEPTION LINE.
037200         ADD 1 TO CNT-PATIENTS-REJECTED
037300         PERFORM 750-WRITE-EXCEPTION-LINE THRU 750-EXIT
037400     ELSE
037500         PERFORM 400-PROCESS-DECISION THRU 400-EXIT.
037600     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
037700 100-EXIT.
037800     EXIT.
037900
038000*    -----------------------------------------------------------*
038100*    INPUT VALIDATION - GO TO 300-EXIT ON THE FIRST FAILURE, THE *
038200*    SAME SHORT-CIRCUIT STYLE THE OLD DAILY-CHARGES EDIT USES.   *
038300*    EDITS RUN IN A FIXED ORDER SO A RECORD FAILING TWO CHECKS   *
038400*    ALWAYS REPORTS THE SAME REASON, MAKING THE EXCEPTION LINE   *
038500*    REPRODUCIBLE FOR A RERUN AGAINST A CORRECTED EXTRACT.       *
038600*    -----------------------------------------------------------*
038700 300-EDIT-ENCOUNTER.
038800*    RESET FOR THIS RECORD - A PRIOR RECORD'S FAILURE MUST NOT
038900*    CARRY FORWARD AND FALSELY REJECT THIS ONE.
039000     MOVE "N" TO ERROR-FOUND-SW.
039100*    CLEAR ANY REASON TEXT LEFT OVER FROM THE PRIOR RECORD.
039200     MOVE SPACES TO WS-REJECT-REASON.
039300*    A BLANK PATIENT ID CANNOT BE MATCHED BACK TO THE CLINIC'S
039400*    OWN RECORDS LATER, SO IT IS REJECTED BEFORE ANY OTHER EDIT.
039500     IF PAT-PATIENT-ID = SPACES
039600*    NO ID MEANS NO WAY TO TRACE THIS ENCOUNTER BACK TO A CHART.
039700         MOVE "*** BLANK PATIENT ID" TO WS-REJECT-REASON
039800         MOVE "Y" TO ERROR-FOUND-SW
039900         GO TO 300-EXIT.
040000
040100*    AGE 0 OR OVER 120 IS TREATED AS A DATA-ENTRY ERROR ON THE
040200*    CLINIC SCREEN RATHER THAN A GENUINE PATIENT.
040300     IF PAT-AGE < 1 OR PAT-AGE > 120
040400         MOVE "*** AGE OUT OF RANGE 1-120" TO WS-REJECT-REASON
040500         MOVE "Y" TO ERROR-FOUND-SW
040600         GO TO 300-EXIT.
040700
040800     IF NOT (PAT-GENDER-MALE OR PAT-GENDER-FEMALE)
040900*    THE CLINIC SCREEN OFFERS ONLY M OR F - ANYTHING ELSE MEANS A
041000*    KEYING ERROR OR A CORRUPTED TRANSMISSION FROM THE FRONT END.
041100         MOVE "*** GENDER NOT MALE OR FEMALE" TO WS-REJECT-REASON
041200         MOVE "Y" TO ERROR-FOUND-SW
041300         GO TO 300-EXIT.
041400
041500*    SYSTOLIC OF ZERO MEANS THE READING WAS NEVER TAKEN - THE
041600*    CLINIC SCREEN LEAVES THE FIELD AT ITS DEFAULT ZERO RATHER
041700*    THAN BLANK, SO ZERO MUST BE EDITED OUT EXPLICITLY HERE, NOT
041800*    JUST TREATED AS "LOWEST POSSIBLE READING".
041900     IF PAT-EX-SYSTOLE = 0
042000         OR PAT-EX-SYSTOLE < 50 OR PAT-EX-SYSTOLE > 300
042100         MOVE "*** SYSTOLIC BP MISSING OR OUT OF RANGE" TO
042200              WS-REJECT-REASON
042300         MOVE "Y" TO ERROR-FOUND-SW                      111497AK
042400         GO TO 300-EXIT.
042500
042600*    SAME REASONING AS THE SYSTOLIC EDIT ABOVE - CHANGE 060      *
042700*    FIXED THIS RANGE CHECK AFTER A BATCH OF RECORDS WITH A      *
042800*    ZERO DIASTOLIC READING SLIPPED THROUGH AND CONFUSED THE     *
042900*    RULE SET'S CLASSIFICATION LOGIC DOWNSTREAM.                 *
043000     IF PAT-EX-DIASTOLE = 0
043100         OR PAT-EX-DIASTOLE < 30 OR PAT-EX-DIASTOLE > 200
043200         MOVE "*** DIASTOLIC BP MISSING OR OUT OF RANGE" TO
043300              WS-REJECT-REASON
043400         MOVE "Y" TO ERROR-FOUND-SW                      111497AK
043500         GO TO 300-EXIT.
043600
043700*    THE TWELVE HISTORY/SOCIAL FLAG COLUMNS ARE EDITED TOGETHER
043800*    BY THE TABLE-DRIVEN LOOP BELOW RATHER THAN TWELVE SEPARATE
043900*    IF STATEMENTS - SEE CHANGE 027 ABOVE.
044000*    START THE TABLE-DRIVEN FLAG EDIT AT THE FIRST OF 12 ENTRIES.
044100     MOVE 1 TO ROW-SUB.
044200*    STOPS EARLY EITHER AT 12 ENTRIES OR AT THE FIRST BAD ONE -
044300*    RECORD-ERROR-FOUND SHORT-CIRCUITS THE REMAINING ENTRIES.
044400     PERFORM 340-EDIT-FLAG-FIELDS THRU 340-EXIT
044500             VARYING ROW-SUB FROM 1 BY 1 UNTIL
044600             ROW-SUB > 12 OR RECORD-ERROR-FOUND.
044700
044800*    BMI IS ONLY DERIVED WHEN EVERY OTHER EDIT PASSED - THERE IS
044900*    NO POINT COMPUTING A DERIVED FIELD ON A RECORD ABOUT TO BE
045000*    REJECTED ANYWAY.
045100     IF VALID-RECORD
045200*    ONLY REACHED FOR A RECORD THAT PASSED EVERY OTHER EDIT.
045300         PERFORM 350-DERIVE-BMI THRU 350-EXIT.
045400 300-EXIT.
045500     EXIT.
045600
045700*    WALKS THE 12-ENTRY HISTORY/SOCIAL FLAG TABLE THE SAME WAY
045800*    THE DAILY-CHARGES EDIT WALKS THE EQUIPMENT-LINE TABLE -
045900*    BLANK IS TREATED AS "N" AND IS NOT AN EDIT FAILURE, SINCE
046000*    THE CLINIC SCREEN ALLOWS A NURSE TO LEAVE A HISTORY
046100*    QUESTION UNANSWERED WITHOUT FAILING THE WHOLE ENCOUNTER.
046200 340-EDIT-FLAG-FIELDS.
046300     IF PAT-FLAG-ENTRY(ROW-SUB) = "Y"
046400         OR PAT-FLAG-ENTRY(ROW-SUB) = "N"
046500         OR PAT-FLAG-ENTRY(ROW-SUB) = SPACE
046600         GO TO 340-EXIT.
046700*    A FLAG VALUE OTHER THAN Y, N OR BLANK CANNOT BE INTERPRETED
046800*    BY ANY DOWNSTREAM COMORBIDITY RULE IN HTNRULES.
046900     MOVE "*** HISTORY/SOCIAL FLAG NOT Y, N OR BLANK" TO
047000          WS-REJECT-REASON.
047100     MOVE "Y" TO ERROR-FOUND-SW.
047200 340-EXIT.
047300     EXIT.
047400
047500*    BMI IS DERIVED ONLY WHEN THE CLINIC RECORDED HEIGHT AND
047600*    WEIGHT BUT LEFT THE BMI FIELD ITSELF BLANK (ZERO) - MOST
047700*    CLINIC SCREENS COMPUTE BMI THEMSELVES, BUT A FEW OF THE
047800*    OLDER OUTLYING SITES STILL SEND RAW HEIGHT/WEIGHT ONLY.
047900 350-DERIVE-BMI.
048000     IF PAT-EX-BMI NOT = 0
048100         GO TO 350-EXIT.
048200     IF PAT-EX-HEIGHT-CM = 0 OR PAT-EX-WEIGHT-KG = 0
048300         GO TO 350-EXIT.
048400*    STANDARD METRIC BMI FORMULA - WEIGHT IN KG DIVIDED BY THE
048500*    SQUARE OF HEIGHT IN METRES.
048600*    CENTIMETRES TO METRES.
048700     COMPUTE WS-HEIGHT-M ROUNDED = PAT-EX-HEIGHT-CM / 100.
048800*    METRES SQUARED - THE DENOMINATOR OF THE BMI FORMULA.
048900     COMPUTE WS-BMI-DIVISOR ROUNDED =
049000              WS-HEIGHT-M * WS-HEIGHT-M.
049100*    KILOGRAMS DIVIDED BY METRES SQUARED - STANDARD METRIC BMI.
049200     COMPUTE PAT-EX-BMI ROUNDED =
049300              PAT-EX-WEIGHT-KG / WS-BMI-DIVISOR.
049400 350-EXIT.
049500     EXIT.
049600
049700*    -----------------------------------------------------------*
049800*    CALLS THE RULE SET, TURNS ITS RESULT INTO A DECISION RECORD *
049900*    AND BUMPS THE CATEGORY COUNTERS FOR THE SUMMARY REPORT.     *
050000*    -----------------------------------------------------------*
050100 400-PROCESS-DECISION.
050200*    THE ONE CALL THAT ACTUALLY MAKES THE CLINICAL DECISION - THIS
050300*    PROGRAM ITSELF CONTAINS NO CLINICAL LOGIC OF ITS OWN.
050400     CALL "HTNRULES" USING PAT-ENCOUNTER-REC, DEC-DECISION-REC.
050500*    A BLANK DEC-DIAGNOSIS COMING BACK FROM HTNRULES MEANS THE
050600*    READING WAS NORMAL OR HIGH-NORMAL - NO HYPERTENSION
050700*    DECISION WAS BUILT, SO THE SHORTER "NO NCD" RECORD IS USED.
050800     IF DEC-DIAGNOSIS = SPACES
050900         PERFORM 420-BUILD-NO-NCD-RECORD THRU 420-EXIT
051000     ELSE
051100         PERFORM 440-COUNT-HTN-DECISION THRU 440-EXIT.
051200*    REFERRALS ARE COUNTED REGARDLESS OF WHICH PATH ABOVE WAS
051300*    TAKEN - SEE CHANGE 072 ABOVE.  A PREGNANCY OR CKD REFERRAL
051400*    CAN BE FLAGGED EVEN OFF A GRADE 1 DECISION.
051500     IF DEC-REFERRAL-YES
051600         ADD 1 TO CNT-REFERRALS.
051700*    WRITE THE DECISION RECORD REGARDLESS OF WHICH PATH BUILT IT.
051800     PERFORM 700-WRITE-DECISION THRU 700-DECISION-EXIT.
051900*    ONE DECISION RECORD WRITTEN PER VALID PATIENT, WHETHER OR NOT
052000*    A HYPERTENSION DIAGNOSIS WAS ACTUALLY MADE.
052100     ADD 1 TO CNT-DECISIONS-WRITTEN.
052200 400-EXIT.
052300     EXIT.
052400
052500*    NORMAL/HIGH-NORMAL - HTNRULES LEAVES DEC-DIAGNOSIS BLANK AND
052600*    ONLY FILLS DEC-ADVICE WHEN THE READING WAS HIGH-NORMAL; THE
052700*    DEFAULT "CONTINUE ROUTINE SCREENING" TEXT IS SUPPLIED HERE
052800*    FOR A TRUE NORMAL READING WHERE DEC-ADVICE COMES BACK BLANK.
052900*    SEE CHANGE 080 ABOVE - THIS PARAGRAPH USED TO ALWAYS FORCE
053000*    THE DEFAULT TEXT, LOSING THE HIGH-NORMAL LIFESTYLE ADVICE.
053100 420-BUILD-NO-NCD-RECORD.
053200*    THIS PATIENT HAS NO NON-COMMUNICABLE-DISEASE FINDING TODAY.
053300     MOVE "NO NCD DETECTED" TO DEC-DIAGNOSIS.
053400*    STAGE TEXT FOR THE NO-NCD RECORD - MATCHES WHAT HTNRULES
053500*    ITSELF WOULD HAVE SET FOR A NORMAL READING.
053600     MOVE "NORMAL" TO DEC-STAGE.
053700     IF DEC-ADVICE = SPACES
053800         MOVE "CONTINUE ROUTINE SCREENING" TO DEC-ADVICE.
053900*    COUNTS BOTH TRUE NORMAL AND HIGH-NORMAL READINGS TOGETHER.
054000     ADD 1 TO CNT-NORMAL.
054100 420-EXIT.
054200     EXIT.
054300
054400*    GRADE 3 IS ROLLED INTO THE GRADE 2 COUNTER PER THE           032296MM
054500*    PROGRAMME'S SUMMARY REPORT STANDARD.  DEC-STAGE ITSELF      032296MM
054600*    STILL SAYS GRADE 3 - ONLY THIS REPORT'S BUCKETING TREATS
054700*    IT AS GRADE 2 FOR VOLUME-TRACKING PURPOSES.
054800 440-COUNT-HTN-DECISION.
054900*    BUMP THE COUNTER MATCHING THE STAGE HTNRULES SET ON THE
055000*    RECORD - EXACTLY ONE OF THE FOUR BRANCHES BELOW FIRES.
055100     IF DEC-STAGE = "GRADE 1 HYPERTENSION"
055200         ADD 1 TO CNT-GRADE1
055300     ELSE
055400     IF DEC-STAGE = "GRADE 2 HYPERTENSION"
055500         OR DEC-STAGE = "GRADE 3 HYPERTENSION"
055600         ADD 1 TO CNT-GRADE2
055700     ELSE
055800     IF DEC-STAGE = "HYPERTENSIVE EMERGENCY"
055900*    THE MOST SEVERE CLASSIFICATION - ALWAYS ACCOMPANIED BY A
056000*    MANDATORY REFERRAL SET BY HTNRULES.
056100         ADD 1 TO CNT-EMERGENCY.
056200 440-EXIT.
056300     EXIT.
056400
056500*    WRITES THE CLINICAL DECISION RECORD BUILT BY EITHER
056600*    420-BUILD-NO-NCD-RECORD OR HTNRULES ITSELF.
056700 700-WRITE-DECISION.
056800*    DEC-DECISION-REC WAS BUILT EITHER BY HTNRULES ITSELF (A
056900*    HYPERTENSION DECISION) OR BY 420-BUILD-NO-NCD-RECORD ABOVE.
057000     WRITE DECISION-OUT-REC FROM DEC-DECISION-REC.
057100 700-DECISION-EXIT.
057200     EXIT.
057300
057400*    STARTS A NEW REPORT PAGE - CALLED ONCE FROM HOUSEKEEPING AND
057500*    AGAIN WHENEVER THE EXCEPTION SECTION RUNS PAST LINE 55.
057600 700-WRITE-PAGE-HDR.
057700*    BUMP THE PAGE COUNT BEFORE PRINTING SO PAGE ONE READS "1",
057800*    NOT "0".
057900     ADD 1 TO PAGE-NUMBER.
058000*    EDIT THE PAGE NUMBER INTO ITS ZERO-SUPPRESSED REPORT FORMAT.
058100     MOVE PAGE-NUMBER TO PAGE-NBR-O.
058200*    NEW PAGE HEADING, SKIPPING TO THE TOP OF THE FORM.
058300     WRITE RPT-REC FROM WS-HDR-REC
058400         AFTER ADVANCING NEXT-PAGE.
058500     WRITE RPT-REC FROM WS-BLANK-LINE
058600         AFTER ADVANCING 1.
058700*    HEADING PLUS BLANK LINE PLUS TWO SPARE LINES ALREADY USED -
058800*    THE EXCEPTION-DETAIL LOOP COUNTS UP FROM HERE.
058900     MOVE 4 TO LINES-ON-PAGE.
059000 700-EXIT.
059100     EXIT.
059200
059300*    ONE DETAIL LINE PER REJECTED PATIENT, WITH A PAGE BREAK
059400*    FORCED ONCE THE PAGE FILLS - 55 LINES IS THE SHOP'S USUAL
059500*    PRINT-LINE-PER-PAGE FIGURE FOR AN 11-INCH FORM.
059600 750-WRITE-EXCEPTION-LINE.
059700*    BUILD ONE EXCEPTION DETAIL LINE FOR THE REJECTED RECORD.
059800     MOVE PAT-PATIENT-ID TO EXCP-PATIENT-ID-O.
059900*    CARRY THE REASON TEXT SET BY WHICHEVER EDIT FAILED.
060000     MOVE WS-REJECT-REASON TO EXCP-REASON-O.
060100     WRITE RPT-REC FROM WS-EXCP-LINE-REC
060200         AFTER ADVANCING 1.
060300*    TRACK HOW FULL THE CURRENT PAGE IS SO A NEW HEADING CAN BE
060400*    FORCED BEFORE THE PRINTER RUNS OFF THE BOTTOM OF THE FORM.
060500     ADD 1 TO LINES-ON-PAGE.
060600     IF LINES-ON-PAGE > 55
060700         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
060800 750-EXIT.
060900     EXIT.
061000
061100*    -----------------------------------------------------------*
061200*    RUN TOTALS - CNT-PATIENTS-READ MUST TIE TO REJECTED PLUS     *
061300*    NORMAL PLUS THE HYPERTENSION-DECISION COUNTERS BELOW.        *
061400*    EIGHT LINES, ONE PER COUNTER, PRINTED IN A FIXED ORDER SO    *
061500*    THE PROGRAMME OFFICE'S WEEKLY ROLL-UP SPREADSHEET CAN PICK   *
061600*    THEM UP BY FIXED LINE POSITION.                              *
061700*    -----------------------------------------------------------*
061800 800-WRITE-TOTALS.
061900     WRITE RPT-REC FROM WS-BLANK-LINE
062000         AFTER ADVANCING 1.
062100     WRITE RPT-REC FROM WS-TOTALS-HDR-REC
062200         AFTER ADVANCING 1.
062300*    LINE 1 OF 8 - MUST EQUAL REJECTED PLUS DECISIONS WRITTEN
062400     MOVE "PATIENTS READ" TO TOT-LABEL-O.
062500     MOVE CNT-PATIENTS-READ TO TOT-VALUE-O.
062600     WRITE RPT-REC FROM WS-TOTALS-LINE-REC
062700         AFTER ADVANCING 1.
062800*    LINE 2 OF 8 - EVERY RECORD THAT FAILED 300-EDIT-ENCOUNTER.
062900     MOVE "PATIENTS REJECTED" TO TOT-LABEL-O.
063000     MOVE CNT-PATIENTS-REJECTED TO TOT-VALUE-O.
063100     WRITE RPT-REC FROM WS-TOTALS-LINE-REC
063200         AFTER ADVANCING 1.
063300*    LINE 3 OF 8 - SHOULD EQUAL PATIENTS READ MINUS REJECTED.
063400     MOVE "DECISIONS WRITTEN" TO TOT-LABEL-O.
063500     MOVE CNT-DECISIONS-WRITTEN TO TOT-VALUE-O.
063600     WRITE RPT-REC FROM WS-TOTALS-LINE-REC
063700         AFTER ADVANCING 1.
063800*    LINE 4 OF 8 - NORMAL AND HIGH-NORMAL READINGS COMBINED.
063900     MOVE "NORMAL" TO TOT-LABEL-O.
064000     MOVE CNT-NORMAL TO TOT-VALUE-O.
064100     WRITE RPT-REC FROM WS-TOTALS-LINE-REC
064200         AFTER ADVANCING 1.
064300*    LINE 5 OF 8 - GRADE 1 ONLY, MILD HYPERTENSION.
064400     MOVE "GRADE 1 HYPERTENSION" TO TOT-LABEL-O.
064500     MOVE CNT-GRADE1 TO TOT-VALUE-O.
064600     WRITE RPT-REC FROM WS-TOTALS-LINE-REC
064700         AFTER ADVANCING 1.
064800*    LINE 6 OF 8 - GRADE 2 AND GRADE 3 ROLLED TOGETHER, CHANGE 052.
064900     MOVE "GRADE 2 HYPERTENSION (INCL GRADE 3)" TO TOT-LABEL-O.
065000     MOVE CNT-GRADE2 TO TOT-VALUE-O.
065100     WRITE RPT-REC FROM WS-TOTALS-LINE-REC
065200         AFTER ADVANCING 1.
065300*    LINE 7 OF 8 - HYPERTENSIVE EMERGENCY, THE MOST SEVERE CLASS.
065400     MOVE "HYPERTENSIVE EMERGENCIES" TO TOT-LABEL-O.
065500     MOVE CNT-EMERGENCY TO TOT-VALUE-O.
065600     WRITE RPT-REC FROM WS-TOTALS-LINE-REC
065700         AFTER ADVANCING 1.
065800*    LINE 8 OF 8 - REFERRALS ACROSS ALL DECISION PATHS, CHANGE 072.
065900     MOVE "REFERRALS" TO TOT-LABEL-O.
066000     MOVE CNT-REFERRALS TO TOT-VALUE-O.
066100     WRITE RPT-REC FROM WS-TOTALS-LINE-REC
066200         AFTER ADVANCING 1.
066300 800-TOTALS-EXIT.
066400     EXIT.
066500
066600*    OPENS BOTH DISK FILES AND THE PRINT FILE - SHOULD ANY OPEN
066700*    FAIL, THE SUBSEQUENT READ IN 000-HOUSEKEEPING WILL PICK UP
066800*    A BAD FILE STATUS AND DRIVE THE PROGRAM TO END-OF-FILE.
066900 800-OPEN-FILES.
067000*    INPUT OPENED FIRST SO A MISSING DATASET IS CAUGHT BEFORE ANY
067100*    OUTPUT FILE HAS BEEN CREATED FOR THE RUN.
067200     OPEN INPUT PATIENT-IN.
067300     OPEN OUTPUT DECISION-OUT, SUMMARY-REPORT.
067400 800-EXIT.
067500     EXIT.
067600
067700*    CLOSES ALL THREE FILES - CALLED FROM BOTH THE NORMAL
067800*    END-OF-JOB PATH AND THE ABEND ROUTINE, SO PARTIAL OUTPUT IS
067900*    ALWAYS PROPERLY CLOSED EVEN WHEN THE JOB IS ABENDING.
068000 850-CLOSE-FILES.
068100*    ALL THREE FILES CLOSED TOGETHER - ORDER DOES NOT MATTER SINCE
068200*    NONE OF THE THREE IS SHARED WITH ANOTHER STEP IN THE JOB.
068300     CLOSE PATIENT-IN, DECISION-OUT, SUMMARY-REPORT.
068400 850-EXIT.
068500     EXIT.
068600
068700*    READ-AHEAD PARAGRAPH - CALLED ONCE FROM HOUSEKEEPING TO
068800*    PRIME THE LOOP AND AGAIN AT THE BOTTOM OF EVERY MAINLINE
068900*    ITERATION, SO THE UNTIL TEST IN PROCEDURE DIVISION ALWAYS
069000*    SEES THE NEXT RECORD'S STATUS BEFORE DECIDING TO LOOP AGAIN.
069100 900-READ-PATIENT-IN.
069200*    READ-AHEAD - THE RECORD JUST READ IS NOT PROCESSED UNTIL THE
069300*    NEXT PASS THROUGH 100-MAINLINE.
069400     READ PATIENT-IN INTO PAT-ENCOUNTER-REC
069500         AT END MOVE "N" TO MORE-DATA-SW
069600         GO TO 900-EXIT
069700     END-READ.
069800*    ONLY COUNTS RECORDS ACTUALLY READ FROM THE FILE, BEFORE ANY
069900*    EDIT HAS RUN AGAINST THEM.
070000     ADD 1 TO CNT-PATIENTS-READ.
070100 900-EXIT.
070200     EXIT.
070300
070400*    END-OF-JOB PROCESSING - PRINT TOTALS, DUMP THE RUN-LOG,
070500*    CLOSE FILES, AND ECHO THE HEADLINE COUNTS TO THE OPERATOR
070600*    CONSOLE SO THE JOB LOG SHOWS THE RESULT WITHOUT ANYONE
070700*    HAVING TO OPEN THE SYSOUT REPORT.
070800 999-CLEANUP.
070900     PERFORM 800-WRITE-TOTALS THRU 800-TOTALS-EXIT.
071000     PERFORM 950-DUMP-COUNTERS THRU 950-EXIT.
071100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071200     DISPLAY "** PATIENTS READ **".
071300     DISPLAY CNT-PATIENTS-READ.
071400     DISPLAY "** PATIENTS REJECTED **".
071500     DISPLAY CNT-PATIENTS-REJECTED.
071600     DISPLAY "** DECISIONS WRITTEN **".
071700     DISPLAY CNT-DECISIONS-WRITTEN.
071800*    THIS LINE IS WHAT OPERATIONS GREPS THE JOB LOG FOR TO CONFIRM
071900*    THE RUN FINISHED CLEANLY RATHER THAN ABENDING PARTWAY.
072000     DISPLAY "******** NORMAL END OF JOB HTNEDIT ********".
072100 999-EXIT.
072200     EXIT.
072300
072400*    -----------------------------------------------------------*
072500*    RUN-LOG DIAGNOSTIC DUMP - WALKS THE CATEGORY COUNTERS AS A  *
072600*    TABLE VIA THE CNT-CATEGORY-TABLE REDEFINES SO THE OPERATOR  *
072700*    CONSOLE LOG SHOWS ALL EIGHT COUNTS IN ONE UNIFORM LOOP      *
072800*    INSTEAD OF EIGHT SEPARATE DISPLAY STATEMENTS.               *
072900*    -----------------------------------------------------------*
073000 950-DUMP-COUNTERS.
073100     PERFORM 950-DUMP-ONE-COUNTER THRU 950-DUMP-EXIT
073200         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 8.
073300 950-EXIT.
073400     EXIT.
073500
073600*    DISPLAYS ONE ENTRY OF THE CATEGORY TABLE - SUBSCRIPTED BY
073700*    950-DUMP-COUNTERS ABOVE, NEVER CALLED DIRECTLY.
073800 950-DUMP-ONE-COUNTER.
073900     DISPLAY "** RUN-LOG CATEGORY " ROW-SUB " COUNT **"
074000         CNT-CATEGORY-VALUE(ROW-SUB).
074100 950-DUMP-EXIT.
074200     EXIT.
074300
074400*    -----------------------------------------------------------*
074500*    ABEND ROUTINE - REACHED ONLY WHEN THE INPUT FILE IS EMPTY   *
074600*    OR CANNOT BE READ AT ALL.  MIRRORS DALYEDIT'S OWN ABEND     *
074700*    PATTERN - CLOSE WHAT IS OPEN, LOG THE REASON, THEN FORCE A  *
074800*    HARDWARE ABEND SO THE JOB'S CONDITION CODE COMES BACK       *
074900*    NONZERO TO THE SCHEDULER.  THERE IS NO RETURN FROM HERE.    *
075000*    -----------------------------------------------------------*
075100 1000-ABEND-RTN.
075200*    ECHO WHY THE JOB IS ABOUT TO GO DOWN BEFORE FORCING THE ABEND,
075300*    SO THE OPERATOR DOES NOT HAVE TO DECODE THE 0C7 FROM SCRATCH.
075400     DISPLAY "*** ABEND REASON: " WS-ABEND-REASON.
075500     DISPLAY "*** FILE STATUS AT ABEND: " OFCODE-NUM.
075600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075700     DISPLAY "*** ABNORMAL END OF JOB - HTNEDIT ***" UPON CONSOLE.
075800*    DIVIDING BY ZERO FORCES AN 0C7 DATA EXCEPTION - THE SHOP'S
075900*    STANDARD WAY OF GETTING A NONZERO CONDITION CODE BACK TO
076000*    THE SCHEDULER WITHOUT AN EXPLICIT ABEND-ISSUING UTILITY.
076100     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
076200     GOBACK.
