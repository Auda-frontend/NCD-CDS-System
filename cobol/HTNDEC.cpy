000100******************************************************************
000200*    HTNDEC    -  CLINICAL DECISION RECORD LAYOUT                *
000300*                                                                *
000400*    COPYBOOK FOR THE OUTPUT OF THE NCD HYPERTENSION SCREENING   *
000500*    RULE SET.  ONE RECORD PER CLINICAL DECISION ISSUED FOR A    *
000600*    PATIENT ENCOUNTER (NORMALLY ONE, OCCASIONALLY MORE WHEN     *
000700*    FUTURE RULE PACKS ADD DECISIONS BEYOND HYPERTENSION).       *
000800*                                                                *
000900*    RECORD LENGTH...........600 BYTES FIXED                    *
001000*    USED BY.................HTNEDIT, HTNRULES, HTNTEST         *
001100******************************************************************
001200 01  DEC-DECISION-REC.
001300     05  DEC-PATIENT-ID              PIC X(20).
001400     05  DEC-SEQ-NO                  PIC 9(02).
001500     05  DEC-DIAGNOSIS               PIC X(40).
001600     05  DEC-STAGE                   PIC X(30).
001700     05  DEC-SUB-CLASS               PIC X(20).
001800*    -----------------------------------------------------------*
001900*    MEDICATION LIST IS BUILT ONE DRUG ORDER AT A TIME BY        *
002000*    HTNMEDS AND THEN FLATTENED INTO THE SEMICOLON-SEPARATED     *
002100*    OUTPUT FIELD.  THE SLOT TABLE BELOW REDEFINES THAT FIELD ON *
002200*    FIXED 25/20-BYTE BOUNDARIES - IT IS NOT WALKED BY ANY       *
002300*    PARAGRAPH TODAY (THE FREE-TEXT SEMICOLON LIST IS VARIABLE   *
002400*    WIDTH PER ENTRY, NOT FIXED-SLOT) BUT IS RESERVED HERE FOR A *
002500*    FUTURE RULE PACK THAT WANTS TO WALK MEDICATIONS/TESTS THE   *
002600*    SAME WAY THE OLD DAILY-CHARGES PROGRAMS WALKED THE          *
002700*    EQUIPMENT LINES.                                            *
002800*    -----------------------------------------------------------*
002900     05  DEC-MEDICATIONS             PIC X(150).
003000     05  DEC-MEDS-SLOT-TABLE REDEFINES DEC-MEDICATIONS.
003100         10  DEC-MEDS-SLOT           PIC X(25) OCCURS 6 TIMES.
003200     05  DEC-TESTS                   PIC X(120).
003300     05  DEC-TESTS-SLOT-TABLE REDEFINES DEC-TESTS.
003400         10  DEC-TESTS-SLOT          PIC X(20) OCCURS 6 TIMES.
003500     05  DEC-ADVICE                  PIC X(150).
003600     05  DEC-NEEDS-REFERRAL          PIC X(01).
003700         88  DEC-REFERRAL-YES        VALUE "Y".
003800         88  DEC-REFERRAL-NO         VALUE "N".
003900     05  DEC-REFERRAL-REASON         PIC X(50).
004000     05  DEC-CONFIDENCE              PIC X(06).
004100         88  DEC-CONFIDENCE-HIGH     VALUE "HIGH  ".
004200         88  DEC-CONFIDENCE-MEDIUM   VALUE "MEDIUM".
004300         88  DEC-CONFIDENCE-LOW      VALUE "LOW   ".
004400     05  FILLER                      PIC X(11).
