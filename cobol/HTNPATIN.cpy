000100******************************************************************
000200*    HTNPATIN  -  PATIENT ENCOUNTER RECORD LAYOUT                *
000300*                                                                *
000400*    COPYBOOK FOR THE DAILY PATIENT ENCOUNTER FEED PRODUCED BY   *
000500*    THE HEALTH CENTRE DATA-COLLECTION FRONT END (CLINIC-SIDE    *
000600*    OUTPATIENT SCREENING SCREENS).  ONE RECORD PER PATIENT      *
000700*    ENCOUNTER, ARRIVAL ORDER, NO KEY.                           *
000800*                                                                *
000900*    RECORD LENGTH...........400 BYTES FIXED                    *
001000*    USED BY.................HTNEDIT, HTNRULES, HTNTEST         *
001100******************************************************************
001200 01  PAT-ENCOUNTER-REC.
001300*    -----------------------------------------------------------*
001400*    DEMOGRAPHIC / ADMINISTRATIVE BLOCK                         *
001500*    -----------------------------------------------------------*
001600     05  PAT-DEMOGRAPHICS.
001700         10  PAT-PATIENT-ID          PIC X(20).
001800         10  PAT-UPID                PIC X(16).
001900         10  PAT-FULL-NAME           PIC X(40).
002000         10  PAT-GENDER              PIC X(06).
002100             88  PAT-GENDER-MALE     VALUE "MALE  ".
002200             88  PAT-GENDER-FEMALE   VALUE "FEMALE".
002300         10  PAT-AGE                 PIC 9(03).
002400         10  PAT-PROVINCE            PIC X(15).
002500         10  PAT-DISTRICT            PIC X(15).
002600         10  PAT-SECTOR              PIC X(15).
002700         10  PAT-CELL                PIC X(15).
002800         10  PAT-VILLAGE             PIC X(15).
002900         10  PAT-PRACTITIONER        PIC X(30).
003000         10  PAT-CONSULT-TYPE        PIC X(15).
003100         10  PAT-CHIEF-COMPLAINT     PIC X(50).
003200*    -----------------------------------------------------------*
003300*    MEDICAL / SOCIAL HISTORY BLOCK - Y/N FLAGS, BLANK = "N"     *
003400*    HELD ALSO AS A 12-ENTRY TABLE (PAT-FLAGS-TABLE) SO THE      *
003500*    EDIT PROGRAM CAN WALK THEM WITH ONE PERFORM VARYING LOOP    *
003600*    THE SAME WAY THE DAILY-CHARGES EDIT WALKS EQUIPMENT LINES.  *
003700*    -----------------------------------------------------------*
003800     05  PAT-HISTORY-AND-SOCIAL.
003900         10  PAT-HX-HYPERTENSION     PIC X(01).
004000             88  HX-HYPERTENSION-YES VALUE "Y".
004100         10  PAT-HX-DIABETES         PIC X(01).
004200             88  HX-DIABETES-YES     VALUE "Y".
004300         10  PAT-HX-CKD              PIC X(01).
004400             88  HX-CKD-YES          VALUE "Y".
004500         10  PAT-HX-ASTHMA           PIC X(01).
004600             88  HX-ASTHMA-YES       VALUE "Y".
004700         10  PAT-HX-COPD             PIC X(01).
004800             88  HX-COPD-YES         VALUE "Y".
004900         10  PAT-HX-CAD              PIC X(01).
005000             88  HX-CAD-YES          VALUE "Y".
005100         10  PAT-HX-HYPERKALEMIA     PIC X(01).
005200             88  HX-HYPERKALEMIA-YES VALUE "Y".
005300         10  PAT-HX-PREGNANT         PIC X(01).
005400             88  HX-PREGNANT-YES     VALUE "Y".
005500         10  PAT-HX-STROKE           PIC X(01).
005600             88  HX-STROKE-YES       VALUE "Y".
005700         10  PAT-HX-HEART-FAILURE    PIC X(01).
005800             88  HX-HEART-FAILURE-YES VALUE "Y".
005900         10  PAT-SOC-TOBACCO         PIC X(01).
006000             88  SOC-TOBACCO-YES     VALUE "Y".
006100         10  PAT-SOC-ALCOHOL         PIC X(01).
006200             88  SOC-ALCOHOL-YES     VALUE "Y".
006300     05  PAT-FLAGS-TABLE REDEFINES PAT-HISTORY-AND-SOCIAL.
006400         10  PAT-FLAG-ENTRY          PIC X(01) OCCURS 12 TIMES.
006500*    -----------------------------------------------------------*
006600*    PHYSICAL EXAMINATION / VITALS BLOCK                        *
006700*    ZERO MEANS "NOT RECORDED" FOR EVERY FIELD IN THIS BLOCK     *
006800*    -----------------------------------------------------------*
006900     05  PAT-EXAM-VITALS.
007000         10  PAT-BP-FIELDS.
007100             15  PAT-EX-SYSTOLE      PIC 9(03).
007200             15  PAT-EX-DIASTOLE     PIC 9(03).
007300*        TABLE VIEW OF THE SAME TWO BYTES - NOT WALKED BY ANY
007400*        PARAGRAPH TODAY (HTNRULES ALWAYS ADDRESSES SYSTOLE AND
007500*        DIASTOLE BY NAME, NOT BY SUBSCRIPT), BUT RESERVED HERE
007600*        SHOULD A FUTURE RULE PACK WANT TO SCAN BOTH READINGS IN
007700*         A LOOP (E.G. A MULTI-READING AVERAGING RULE).
007800         10  PAT-BP-PAIR REDEFINES PAT-BP-FIELDS.
007900             15  PAT-BP-READING      PIC 9(03) OCCURS 2 TIMES.
008000         10  PAT-EX-HEIGHT-CM        PIC 9(03)V9.
008100         10  PAT-EX-WEIGHT-KG        PIC 9(03)V9.
008200         10  PAT-EX-BMI              PIC 9(02)V9.
008300         10  PAT-EX-PULSE            PIC 9(03).
008400         10  PAT-EX-TEMP-C           PIC 9(02)V9.
008500         10  PAT-EX-SPO2             PIC 9(03).
008600         10  PAT-EX-PAIN-SCORE       PIC 9(02).
008700*    -----------------------------------------------------------*
008800*    LABORATORY INVESTIGATIONS BLOCK - BLANK/ZERO NOT RECORDED   *
008900*    -----------------------------------------------------------*
009000     05  PAT-INVESTIGATIONS.
009100         10  PAT-INV-HBA1C           PIC 9(02)V9.
009200         10  PAT-INV-FAST-GLUC       PIC 9(03)V9.
009300         10  PAT-INV-RAND-GLUC       PIC 9(03)V9.
009400         10  PAT-INV-EGFR            PIC 9(03)V9.
009500         10  PAT-INV-CREATININE      PIC 9(02)V99.
009600         10  PAT-INV-URINE-PROT      PIC 9(03)V9.
009700         10  PAT-INV-LDL             PIC 9(03)V9.
009800     05  FILLER                      PIC X(78).
