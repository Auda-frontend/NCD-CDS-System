000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HTNMEDS.
000300 AUTHOR. R PILLAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM MAINTAINS THE FREE-TEXT MEDICATION,
001300*          TEST AND ADVICE LISTS ATTACHED TO A CLINICAL DECISION
001400*          RECORD.  IT IS CALLED ONCE PER CANDIDATE ITEM BY THE
001500*          RULE SET IN HTNRULES.
001600*
001700*          GIVEN THE LIST BUILT SO FAR AND ONE CANDIDATE ITEM
001800*          (E.G. A DRUG ORDER OR A TEST NAME) IT DECIDES WHETHER
001900*          THE ITEM'S LEADING WORD (THE DRUG OR TEST NAME) IS
002000*          ALREADY PRESENT ANYWHERE IN THE LIST - COMPARED
002100*          CASE-INSENSITIVE - AND, IF NOT, APPENDS THE CANDIDATE
002200*          TO THE LIST SEPARATED BY "; ", TRUNCATING SILENTLY IF
002300*          THE LIST FIELD IS FULL.
002400*
002500*          THIS KEEPS HTNRULES FROM PRINTING "AMLODIPINE 5MG
002600*          DAILY; AMLODIPINE 5MG DAILY" WHEN TWO SEPARATE RULE
002700*          PARAGRAPHS BOTH WANT TO ADD THE SAME DRUG - ONLY THE
002800*          LEADING WORD (THE DRUG OR TEST NAME ITSELF) IS
002900*          COMPARED, SO "AMLODIPINE 5MG DAILY" AND "AMLODIPINE
003000*          10MG DAILY" ARE STILL TREATED AS A DUPLICATE ON
003100*          PURPOSE - THE DOSE STRENGTH IS NOT PART OF THE KEY.
003200*
003300******************************************************************
003400*                     C H A N G E   L O G                        *
003500******************************************************************
003600*   03/14/91  RP   000  ORIGINAL PROGRAM - MEDICATION LIST BUILD *
003700*                       AND DUPLICATE-DRUG SCAN FOR HTN RULE SET *
003800*   09/02/91  RP   014  ADDED TEST-NAME LIST SUPPORT (WAS DRUG-  *
003900*                       ONLY); LIST LENGTH NOW A PASSED PARM     *
004000*   05/18/93  JS   041  FIXED SCAN LOOP - DID NOT STOP AT LAST   *
004100*                       POSSIBLE START COLUMN, READ PAST FIELD   *
004200*   11/03/94  MM   058  CASE-INSENSITIVE COMPARE ADDED PER QA    *
004300*                       FINDING - LOWER CASE ORDER TEXT MISSED   *
004400*   02/09/96  RP   067  ADVICE-LIST SUPPORT - CANDIDATE MAY NOW  *
004500*                       CONTAIN LEADING PUNCTUATION (";" ITEMS)  *
004600*   07/22/97  AK   073  APPEND NOW STOPS CLEANLY ON A WORD       *
004700*                       BOUNDARY INSTEAD OF MID-WORD TRUNCATION  *
004800*   01/06/99  RT   081  Y2K REVIEW - NO DATE FIELDS IN THIS      *
004900*                       PROGRAM, NO CHANGE REQUIRED, SIGNED OFF  *
005000*   06/11/01  JS   096  RAISED MAX CANDIDATE LENGTH 24 TO 35 FOR *
005100*                       LONGER COMBINATION DRUG ORDER TEXT (THE *
005200*                       HYDROCHLOROTHIAZIDE COMBINATION ORDER)  *
005300*   03/30/03  MM   102  ADDED LK-ITEM-ADDED-SW SO CALLER CAN     *
005400*                       COUNT HOW MANY ORDERS WERE ACTUALLY PUT  *
005500*                       ON THE DECISION RECORD                   *
005600*   09/12/05  RP   103  ADDED WS-CALL-CNT FOR THE RUN-LOG VOLUME  *
005700*                       CHECK HTNEDIT NOW PRODUCES ON CLEANUP     *
005800*   08/03/06  RP   104  COMMENT PASS ONLY - NO LOGIC CHANGE.       *
005900*                       PROGRAMME OFFICE ASKED FOR MORE DETAIL IN *
006000*                       THE SOURCE AFTER THE HTNRULES REFERRAL-   *
006100*                       REASON FINDING - THIS SUBPROGRAM USES THE *
006200*                       SAME STRING/POINTER TECHNIQUE, SO EACH    *
006300*                       PARAGRAPH NOW SAYS PLAINLY WHAT IT SCANS  *
006400*                       FOR AND WHY, TO MAKE THE NEXT REVIEW      *
006500*                       FASTER.                                  *
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900*    THIS IS A CALLED SUBPROGRAM WITH NO FILES OF ITS OWN - ALL
007000*    ITS DATA ARRIVES AND LEAVES THROUGH THE LINKAGE SECTION, SO
007100*    THERE IS NO FILE-CONTROL PARAGRAPH AND NO SPECIAL-NAMES
007200*    ENTRY TO CODE HERE.  SEE HTNRULES FOR THE SELECT CLAUSES.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600
007700 DATA DIVISION.
007800 WORKING-STORAGE SECTION.
007900
008000*    ----------------------------------------------------------- *
008100*    SCRATCH FIELDS AND SWITCHES USED WHILE SCANNING ONE          *
008200*    CANDIDATE ITEM AGAINST THE LIST BUILT SO FAR.  NONE OF       *
008300*    THESE SURVIVE FROM ONE CALL TO THE NEXT EXCEPT WS-CALL-CNT.  *
008400 01  MISC-FIELDS.
008500*        LENGTH OF THE CANDIDATE'S LEADING WORD (THE DRUG OR
008600*        TEST NAME ITSELF, NOT THE DOSE OR SCHEDULE TEXT).
008700     05  WS-NAME-LEN                 PIC 9(02) COMP VALUE 0.
008800*        LENGTH OF THE LIST TEXT AS BUILT SO FAR (POSITION OF
008900*        THE LAST NON-SPACE CHARACTER).
009000     05  WS-LIST-LEN                 PIC 9(03) COMP VALUE 0.
009100*        SHARED VARYING SUBSCRIPT - REUSED ACROSS SEVERAL SCAN
009200*        LOOPS BELOW, FORWARD IN SOME, BACKWARD IN OTHERS.
009300     05  WS-SCAN-POS                 PIC 9(03) COMP VALUE 0.
009400*        LAST COLUMN IN THE LIST WHERE A MATCH COULD STILL
009500*        START AND FIT WITHOUT RUNNING OFF THE END OF THE FIELD.
009600     05  WS-MAX-START                PIC 9(03) COMP VALUE 0.
009700*        STRING POINTER USED WHEN APPENDING THE CANDIDATE TO
009800*        THE LIST TEXT IN 400-APPEND-CANDIDATE.
009900     05  WS-STR-PTR                  PIC 9(03) COMP VALUE 0.
010000*        SET TO "Y" THE MOMENT THE SCAN FINDS THE NAME ANYWHERE
010100*        IN THE LIST - 88-LEVEL BELOW LETS THE CALLING LOGIC
010200*        READ THIS AS A CONDITION INSTEAD OF A LITERAL COMPARE.
010300     05  MATCH-FOUND-SW              PIC X(01) VALUE "N".
010400         88  NAME-ALREADY-PRESENT    VALUE "Y".
010500*        SET TO "Y" BY 150-TEST-ONE-CHAR AS SOON AS A SPACE OR
010600*        THE FIELD'S LOW-VALUES PAD IS SEEN - THAT IS WHERE THE
010700*        LEADING WORD ENDS.
010800     05  WORD-END-SW                 PIC X(01) VALUE "N".
010900         88  END-OF-WORD-FOUND       VALUE "Y".
011000     05  FILLER                      PIC X(01) VALUE SPACE.
011100
011200*    COUNTS HOW MANY TIMES THIS LOAD MODULE HAS BEEN CALLED IN
011300*    THE CURRENT RUN - HTNRULES CALLS THIS PROGRAM ONCE PER
011400*    CANDIDATE ITEM, SO THIS TALLY DOUBLES AS A CHEAP CHECK THAT
011500*    THE CALL COUNT ROUGHLY TRACKS THE VOLUME OF PATIENTS READ.
011600*    (SEE THE 09/12/05 CHANGE-LOG ENTRY ABOVE.)  NOTHING IN THIS
011700*    PROGRAM PRINTS IT - IT IS PICKED UP BY HTNEDIT'S CLEANUP
011800*    DISPLAY IF A FUTURE CALL LINKS THE TWO COUNTERS TOGETHER.
011900 77  WS-CALL-CNT                     PIC 9(05) COMP VALUE 0.
012000
012100*    UPPER-CASED WORKING COPY OF THE LIST TEXT PASSED IN - THE
012200*    DUPLICATE SCAN IS CASE-INSENSITIVE (SEE THE 11/03/94
012300*    CHANGE-LOG ENTRY), SO WE NEVER COMPARE AGAINST THE ORIGINAL
012400*    MIXED-CASE LK-LIST-TEXT DIRECTLY.
012500 01  WS-UPPER-LIST                   PIC X(150).
012600*    CHARACTER-AT-A-TIME VIEW OF THE SAME 150 BYTES, USED BY THE
012700*    BACKWARD SCAN IN 250-TEST-LIST-CHAR TO FIND THE CURRENT
012800*    END OF THE LIST TEXT ONE COLUMN AT A TIME.
012900 01  WS-LIST-CHAR-TABLE REDEFINES WS-UPPER-LIST.
013000     05  WS-LIST-CHAR                PIC X(01) OCCURS 150 TIMES.
013100
013200*    UPPER-CASED WORKING COPY OF JUST THE CANDIDATE'S LEADING
013300*    WORD (SEE WS-NAME-LEN ABOVE) - THIS IS WHAT GETS SEARCHED
013400*    FOR INSIDE WS-UPPER-LIST.
013500 01  WS-UPPER-NAME                   PIC X(35).
013600*    CHARACTER-AT-A-TIME VIEW OF WS-UPPER-NAME, NOT CURRENTLY
013700*    WALKED BY ANY PARAGRAPH BUT KEPT FOR SYMMETRY WITH
013800*    WS-LIST-CHAR-TABLE AND FOR ANY FUTURE PER-CHARACTER LOGIC
013900*    (E.G. STRIPPING LEADING PUNCTUATION FROM ADVICE ITEMS).
014000 01  WS-NAME-CHAR-TABLE REDEFINES WS-UPPER-NAME.
014100     05  WS-NAME-CHAR                PIC X(01) OCCURS 35 TIMES.
014200
014300*    ----------------------------------------------------------- *
014400*    LINKAGE SECTION - THIS IS THE ENTIRE INTERFACE TO THE       *
014500*    CALLING PROGRAM.  HTNRULES BUILDS ONE OF THESE PER          *
014600*    CANDIDATE ITEM BEFORE EACH CALL.                            *
014700 LINKAGE SECTION.
014800 01  LK-LIST-BUILD-REC.
014900*        THE LIST AS IT STANDS BEFORE THE CALL, AND AS IT WILL
015000*        STAND AFTER - UPDATED IN PLACE, NOT RETURNED SEPARATELY.
015100     05  LK-LIST-TEXT                PIC X(150).
015200*        HOW MUCH OF LK-LIST-TEXT THE CALLER ACTUALLY WANTS
015300*        USED - LETS ONE COPY OF THIS SUBPROGRAM SERVE BOTH THE
015400*        SHORTER MEDICATION LIST AND THE LONGER ADVICE LIST.
015500     05  LK-LIST-MAX-LEN             PIC 9(03) COMP.
015600*        THE ITEM TO BE TESTED AND, IF NEW, APPENDED - A DRUG
015700*        ORDER, A TEST NAME, OR AN ADVICE PHRASE.
015800     05  LK-CANDIDATE-ITEM           PIC X(35).
015900     05  LK-CANDIDATE-CHARS REDEFINES LK-CANDIDATE-ITEM.
016000         10  LK-CANDIDATE-CHAR       PIC X(01) OCCURS 35 TIMES.
016100*        RETURNED "Y" WHEN THE CANDIDATE'S NAME WAS ALREADY ON
016200*        THE LIST - HTNRULES DOES NOT ACT ON THIS DIRECTLY BUT
016300*        IT IS AVAILABLE FOR A CALLER THAT WANTS TO KNOW WHY
016400*        NOTHING WAS ADDED.
016500     05  LK-ALREADY-PRESENT-SW       PIC X(01).
016600         88  LK-NAME-WAS-PRESENT     VALUE "Y".
016700*        RETURNED "Y" WHEN THE CANDIDATE WAS ACTUALLY APPENDED -
016800*        HTNRULES USES THIS TO COUNT HOW MANY ORDERS MADE IT
016900*        ONTO THE DECISION RECORD (SEE THE 03/30/03 ENTRY).
017000     05  LK-ITEM-ADDED-SW            PIC X(01).
017100         88  LK-ITEM-WAS-ADDED       VALUE "Y".
017200     05  FILLER                      PIC X(02) VALUE SPACES.
017300
017400******************************************************************
017500*                     P R O C E D U R E   D I V I S I O N        *
017600******************************************************************
017700*    MAINLINE - RESET SWITCHES, MEASURE THE CANDIDATE'S LEADING
017800*    WORD, UPPER-CASE BOTH COPIES, SCAN FOR A DUPLICATE, AND
017900*    APPEND ONLY IF NO DUPLICATE WAS FOUND.  EVERY STEP BELOW IS
018000*    A SEPARATE PARAGRAPH ON PURPOSE SO A DUMP READS AS A SIMPLE
018100*    LIST OF WHERE THE CALL GOT TO.
018200 PROCEDURE DIVISION USING LK-LIST-BUILD-REC.
018300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018400     PERFORM 100-FIND-NAME-LENGTH THRU 100-EXIT.
018500     PERFORM 200-BUILD-UPPER-COPIES THRU 200-EXIT.
018600     PERFORM 300-SCAN-FOR-NAME THRU 300-EXIT.
018700     IF NOT NAME-ALREADY-PRESENT
018800         PERFORM 400-APPEND-CANDIDATE THRU 400-EXIT.
018900     GOBACK.
019000
019100*    ----------------------------------------------------------- *
019200*    RESET THE TWO RETURN SWITCHES AND THE MATCH SWITCH TO "NO"  *
019300*    ON EVERY CALL - LINKAGE SECTION STORAGE IS NOT GUARANTEED   *
019400*    CLEAR BETWEEN CALLS, SO THIS MUST HAPPEN BEFORE ANYTHING    *
019500*    ELSE RUNS.  ALSO BUMP THE CALL COUNTER.                     *
019600 000-HOUSEKEEPING.
019700     ADD 1 TO WS-CALL-CNT.
019800     MOVE "N" TO MATCH-FOUND-SW.
019900     MOVE "N" TO LK-ALREADY-PRESENT-SW.
020000     MOVE "N" TO LK-ITEM-ADDED-SW.
020100 000-EXIT.
020200     EXIT.
020300
020400*    FIND THE LENGTH OF THE LEADING WORD OF THE CANDIDATE ITEM -
020500*    THIS IS THE "DRUG NAME" (OR TEST NAME) THE DUPLICATE SCAN
020600*    MATCHES ON.  A SPACE OR THE END OF THE FIELD ENDS THE WORD.
020700*    A DRUG ORDER LIKE "AMLODIPINE 5MG DAILY" YIELDS A NAME
020800*    LENGTH OF 10 - JUST "AMLODIPINE" - SO THE DOSE AND SCHEDULE
020900*    TEXT NEVER PARTICIPATE IN THE COMPARE.
021000 100-FIND-NAME-LENGTH.
021100     MOVE "N" TO WORD-END-SW.
021200     MOVE 0 TO WS-NAME-LEN.
021300     PERFORM 150-TEST-ONE-CHAR THRU 150-EXIT
021400             VARYING WS-SCAN-POS FROM 1 BY 1
021500             UNTIL WS-SCAN-POS > 35 OR END-OF-WORD-FOUND.
021600 100-EXIT.
021700     EXIT.
021800
021900*    TESTS ONE CHARACTER POSITION OF THE CANDIDATE ITEM - EITHER
022000*    IT IS PART OF THE LEADING WORD (COUNT IT) OR IT IS THE
022100*    SPACE / LOW-VALUES THAT ENDS THE WORD (STOP COUNTING).  THE
022200*    LOW-VALUES CHECK COVERS A CANDIDATE PASSED IN FROM A FIELD
022300*    THAT WAS NEVER FULLY SPACE-FILLED BY THE CALLER.
022400 150-TEST-ONE-CHAR.
022500     IF LK-CANDIDATE-CHAR(WS-SCAN-POS) = SPACE
022600        OR LK-CANDIDATE-CHAR(WS-SCAN-POS) = LOW-VALUES
022700         MOVE "Y" TO WORD-END-SW
022800     ELSE
022900         ADD 1 TO WS-NAME-LEN.
023000 150-EXIT.
023100     EXIT.
023200
023300*    BUILD THE UPPER-CASED WORKING COPIES OF THE LIST AND OF THE
023400*    CANDIDATE'S LEADING WORD, THEN MEASURE HOW MUCH OF THE LIST
023500*    TEXT IS ALREADY IN USE SO 300-SCAN-FOR-NAME KNOWS HOW FAR
023600*    TO LOOK AND 400-APPEND-CANDIDATE KNOWS WHERE TO START
023700*    WRITING.
023800 200-BUILD-UPPER-COPIES.
023900     MOVE LK-LIST-TEXT TO WS-UPPER-LIST.
024000     INSPECT WS-UPPER-LIST
024100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
024200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024300     MOVE SPACES TO WS-UPPER-NAME.
024400     IF WS-NAME-LEN > 0
024500         MOVE LK-CANDIDATE-ITEM(1:WS-NAME-LEN) TO
024600              WS-UPPER-NAME(1:WS-NAME-LEN).
024700     INSPECT WS-UPPER-NAME
024800             CONVERTING "abcdefghijklmnopqrstuvwxyz"
024900                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025000
025100*    FIND THE CURRENT LENGTH OF THE LIST TEXT (LAST NON-SPACE
025200*    CHARACTER) SO WE KNOW WHERE TO APPEND.  SCANNING BACKWARD
025300*    FROM COLUMN 150 AND STOPPING AT THE FIRST NON-SPACE FOUND
025400*    IS CHEAPER THAN SCANNING FORWARD PAST 150 SPACE COLUMNS ON
025500*    A NEARLY-EMPTY LIST.
025600     MOVE 0 TO WS-LIST-LEN.
025700     PERFORM 250-TEST-LIST-CHAR THRU 250-EXIT
025800             VARYING WS-SCAN-POS FROM 150 BY -1
025900             UNTIL WS-SCAN-POS < 1 OR WS-LIST-LEN > 0.
026000 200-EXIT.
026100     EXIT.
026200
026300*    TESTS ONE COLUMN OF THE LIST TEXT, WORKING BACKWARD FROM
026400*    THE END OF THE FIELD.  THE FIRST NON-SPACE COLUMN FOUND
026500*    THIS WAY IS THE LAST CHARACTER OF THE LIST, SO ITS COLUMN
026600*    NUMBER IS THE LIST'S CURRENT LENGTH.
026700 250-TEST-LIST-CHAR.
026800     IF WS-LIST-CHAR(WS-SCAN-POS) NOT = SPACE
026900         MOVE WS-SCAN-POS TO WS-LIST-LEN.
027000 250-EXIT.
027100     EXIT.
027200
027300*    SCAN THE UPPER-CASED LIST TEXT FOR THE UPPER-CASED NAME AT
027400*    EVERY POSSIBLE STARTING COLUMN.  A HIT ANYWHERE MEANS THE
027500*    DRUG/TEST IS ALREADY ON THE LIST.  NOTHING TO SCAN IF
027600*    EITHER FIELD IS EMPTY, SO THAT CASE EXITS EARLY WITHOUT
027700*    TOUCHING THE LOOP CONTROLS BELOW.
027800 300-SCAN-FOR-NAME.
027900     IF WS-NAME-LEN = 0 OR WS-LIST-LEN = 0
028000         GO TO 300-EXIT.
028100*        THE LAST COLUMN WHERE A NAME OF THIS LENGTH COULD START
028200*        AND STILL FIT INSIDE THE 150-BYTE FIELD ...
028300     COMPUTE WS-MAX-START = 150 - WS-NAME-LEN + 1.
028400*        ... BUT THERE IS NO POINT LOOKING PAST THE LIST'S OWN
028500*        CURRENT LENGTH EITHER, SO TIGHTEN THE LIMIT AGAIN HERE
028600*        (FIXED PER THE 05/18/93 CHANGE-LOG ENTRY - THIS USED TO
028700*        SCAN PAST THE END OF THE ACTUAL LIST TEXT INTO TRAILING
028800*        SPACES AND WASTE CYCLES ON A LARGELY-EMPTY FIELD).
028900     IF WS-MAX-START > WS-LIST-LEN
029000         COMPUTE WS-MAX-START = WS-LIST-LEN - WS-NAME-LEN + 1.
029100     IF WS-MAX-START < 1
029200         GO TO 300-EXIT.
029300     PERFORM 350-TEST-ONE-START THRU 350-EXIT
029400             VARYING WS-SCAN-POS FROM 1 BY 1
029500             UNTIL WS-SCAN-POS > WS-MAX-START
029600                OR NAME-ALREADY-PRESENT.
029700     IF NAME-ALREADY-PRESENT
029800         MOVE "Y" TO LK-ALREADY-PRESENT-SW.
029900 300-EXIT.
030000     EXIT.
030100
030200*    COMPARES THE NAME AGAINST ONE STARTING COLUMN OF THE LIST.
030300*    BOTH SIDES WERE ALREADY UPPER-CASED IN 200-BUILD-UPPER-
030400*    COPIES, SO THIS IS A STRAIGHT BYTE COMPARE - THE CASE-
030500*    INSENSITIVE PART OF THE JOB IS ALREADY DONE BY THE TIME WE
030600*    GET HERE.
030700 350-TEST-ONE-START.
030800     IF WS-UPPER-LIST(WS-SCAN-POS:WS-NAME-LEN) =
030900                WS-UPPER-NAME(1:WS-NAME-LEN)
031000         MOVE "Y" TO MATCH-FOUND-SW.
031100 350-EXIT.
031200     EXIT.
031300
031400*    APPEND "; " AND THE CANDIDATE ITEM TO THE LIST.  STRING
031500*    STOPS WRITING WHEN LK-LIST-TEXT IS FULL, GIVING THE
031600*    SILENT TRUNCATION THE RULE SET CALLS FOR - NO ABEND, NO
031700*    EXCEPTION RECORD, JUST A SHORTER PRINTED LIST.
031800 400-APPEND-CANDIDATE.
031900*        A CALLER THAT LEAVES LK-LIST-MAX-LEN AT ZERO, OR SETS
032000*        IT LARGER THAN THE FIELD REALLY IS, GETS THE FULL
032100*        150-BYTE FIELD RATHER THAN AN ABEND OR A TRUNCATED
032200*        COMPARE.
032300     IF LK-LIST-MAX-LEN = 0 OR LK-LIST-MAX-LEN > 150
032400         MOVE 150 TO LK-LIST-MAX-LEN.
032500*        LIST IS ALREADY AT OR PAST THE CALLER'S LIMIT - LEAVE
032600*        IT ALONE RATHER THAN STRING PAST THE LIMIT.
032700     IF WS-LIST-LEN >= LK-LIST-MAX-LEN
032800         GO TO 400-EXIT.
032900     IF WS-LIST-LEN = 0
033000*            FIRST ITEM ON AN EMPTY LIST - NO SEPARATOR NEEDED,
033100*            START WRITING AT COLUMN 1.
033200         MOVE 1 TO WS-STR-PTR
033300         STRING LK-CANDIDATE-ITEM DELIMITED BY SPACE
033400                INTO LK-LIST-TEXT
033500                WITH POINTER WS-STR-PTR
033600         END-STRING
033700     ELSE
033800*            LIST ALREADY HAS SOMETHING ON IT - WRITE THE "; "
033900*            SEPARATOR FIRST, THEN THE CANDIDATE, STARTING
034000*            RIGHT AFTER THE LAST CHARACTER WE MEASURED IN
034100*            200-BUILD-UPPER-COPIES.
034200         COMPUTE WS-STR-PTR = WS-LIST-LEN + 1
034300         STRING "; " DELIMITED BY SIZE
034400                LK-CANDIDATE-ITEM DELIMITED BY SPACE
034500                INTO LK-LIST-TEXT
034600                WITH POINTER WS-STR-PTR
034700         END-STRING.
034800     MOVE "Y" TO LK-ITEM-ADDED-SW.
034900 400-EXIT.
035000     EXIT.
