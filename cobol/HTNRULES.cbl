000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HTNRULES.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE HYPERTENSION SCREENING RULE
001300*          SET FOR THE NCD PRIMARY-CARE PROGRAMME.  IT IS CALLED
001400*          ONCE PER PATIENT ENCOUNTER BY HTNEDIT (PRODUCTION
001500*          BATCH) OR BY HTNTEST (SCENARIO SELF-TEST).
001600*
001700*          GIVEN ONE PATIENT-ENCOUNTER-REC IT CLASSIFIES THE
001800*          BLOOD PRESSURE READING, AND WHEN THAT CLASSIFICATION
001900*          IS GRADE 1 OR ABOVE, BUILDS A COMPLETE CLINICAL
002000*          DECISION - MEDICATIONS, TESTS, ADVICE, REFERRAL AND
002100*          CONFIDENCE - APPLYING THE COMORBIDITY ADJUSTMENTS FOR
002200*          PREGNANCY, CKD, DIABETES AND CARDIOVASCULAR DISEASE.
002300*
002400*          FOR NORMAL/HIGH-NORMAL READINGS NO HYPERTENSION
002500*          DECISION IS BUILT; THE CALLER (HTNEDIT) WRITES THE
002600*          "NO NCD DETECTED" RECORD, USING THE STAGE AND ADVICE
002700*          FIELDS THIS PROGRAM STILL SETS ON DEC-DECISION-REC.
002800*
002900*          INPUT FILE              -   NONE (LINKAGE ONLY)
003000*          OUTPUT FILE PRODUCED    -   NONE (LINKAGE ONLY)
003100*
003200*          THIS PROGRAM IS PURE - IT DOES NOT OPEN, READ OR WRITE
003300*          ANY FILE OF ITS OWN.  ALL INPUT ARRIVES ON THE CALL
003400*          PARAMETER LIST AND ALL OUTPUT IS LEFT ON THE SAME
003500*          PARAMETER LIST FOR THE CALLER TO WRITE OR DISCARD.
003600*          THIS KEEPS THE RULE LOGIC TESTABLE IN ISOLATION BY
003700*          HTNTEST WITHOUT ANY DD STATEMENTS OR VSAM FILES.
003800******************************************************************
003900*                     C H A N G E   L O G                        *
004000******************************************************************
004100*   03/14/91  JS   000  ORIGINAL PROGRAM - BP CLASSIFICATION AND *
004200*                       GRADE 1/2 MEDICATION SELECTION ONLY      *
004300*   08/02/91  JS   011  ADDED GRADE 3 / HYPERTENSIVE EMERGENCY   *
004400*                       CLASSIFICATION PER REVISED PROTOCOL      *
004500*   02/19/93  RP   026  ADDED CKD AND DIABETES COMORBIDITY       *
004600*                       ADJUSTMENT PARAGRAPHS                    *
004700*   09/07/94  JS   039  ADDED PREGNANCY PATHWAY - CONTRAINDICATED*
004800*                       DRUGS NOW FULLY REPLACED, NOT APPENDED   *
004900*   03/22/96  MM   051  ADDED CARDIOVASCULAR/STROKE COMORBIDITY  *
005000*                       PARAGRAPH (ATENOLOL, ASTHMA/COPD CHECK)  *
005100*   11/14/97  AK   059  FIXED - HYPERKALEMIA PATIENTS WERE STILL *
005200*                       GETTING AN ACE INHIBITOR ADDED UNDER CKD *
005300*   01/06/99  RT   066  Y2K REVIEW - NO DATE FIELDS IN THIS      *
005400*                       PROGRAM, NO CHANGE REQUIRED, SIGNED OFF  *
005500*   06/30/00  JS   071  DIABETES SUB-CLASS NO LONGER OVERWRITES  *
005600*                       A SUB-CLASS ALREADY SET BY CKD/PREGNANCY *
005700*   04/11/02  MM   079  CONFIDENCE ALWAYS SET TO HIGH FOR THIS   *
005800*                       RULE PACK - MEDIUM/LOW RESERVED FOR      *
005900*                       FUTURE NCD RULE PACKS PER PROGRAMME      *
006000*                       CLINICAL LEAD                            *
006100*   02/17/04  RP   084  MOVED MEDICATION/TEST DUPLICATE-CHECK    *
006200*                       AND APPEND LOGIC OUT TO CALLED PROGRAM   *
006300*                       HTNMEDS - THIS PROGRAM WAS GETTING TOO   *
006400*                       LARGE TO MAINTAIN SAFELY                 *
006500*   09/12/05  RP   091  ADDED WS-RULES-CALL-CNT FOR THE RUN-LOG  *
006600*                       DIAGNOSTIC DUMP HTNEDIT NOW PRODUCES     *
006700*   08/03/06  RP   097  FIXED - EMERGENCY REFERRAL REASON WAS    *
006800*                       BUILT WITH STRING ... DELIMITED BY SPACE *
006900*                       AGAINST TEXT WITH EMBEDDED BLANKS AND    *
007000*                       CAME OUT AS "HYPERTENSIVE HOSPITAL" -    *
007100*                       QA CAUGHT IT ON THE GRADE 5 TEST CASE.   *
007200*                       REPLACED WITH A PLAIN MOVE OF THE FULL   *
007300*                       LITERAL, THE SAME WAY EVERY OTHER        *
007400*                       REFERRAL REASON IN THIS PROGRAM IS SET.  *
007500*   08/09/06  RP   106  FIXED - THE REPLACEMENT LITERAL FROM      *
007600*                       CHANGE 097 WAS ITSELF ONE CHARACTER      *
007700*                       SHORT (49, NOT THE 52 THE PARAGRAPH      *
007800*                       COMMENT SAYS IT IS) SO THE FIELD CAME    *
007900*                       OUT PADDED WITH A TRAILING SPACE         *
008000*                       INSTEAD OF TRUNCATED TO "...REFERR" -    *
008100*                       RESTORED THE FULL 52-CHARACTER TEXT SO   *
008200*                       THE MOVE TRUNCATES NATURALLY AS THE      *
008300*                       COMMENT DESCRIBES.                       *
008400******************************************************************
008500
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800*    IBM-390 ON BOTH LINES BELOW IS THE SHOP STANDARD ENTRY FOR   *
008900*    EVERY BATCH PROGRAM REGARDLESS OF WHICH GENERATION OF       *
009000*    HARDWARE IS ACTUALLY RUNNING THE JOB THIS WEEK.              *
009100 SOURCE-COMPUTER. IBM-390.
009200 OBJECT-COMPUTER. IBM-390.
009300
009400 DATA DIVISION.
009500 WORKING-STORAGE SECTION.
009600
009700*    ----------------------------------------------------------- *
009800*    MISC-WS-FLDS HOLDS ALL OF THIS PROGRAM'S SCRATCH FIELDS -    *
009900*    THE STAGE-LEVEL SWITCH USED TO DRIVE THE MEDICATION AND      *
010000*    COMORBIDITY LOGIC, THE ACE-CONTRAINDICATION FLAG SHARED BY   *
010100*    THE CKD AND DIABETES PARAGRAPHS, AND THE POINTER FIELDS THE  *
010200*    ADVICE-APPEND ROUTINE NEEDS TO FIND THE END OF A SENTENCE.   *
010300*    ----------------------------------------------------------- *
010400 01  MISC-WS-FLDS.
010500*    WS-STAGE-LEVEL IS SET ONCE BY 100-CLASSIFY-BP AND READ BY    *
010600*    EVERY PARAGRAPH DOWNSTREAM - IT IS THE SINGLE SOURCE OF      *
010700*    TRUTH FOR "HOW SEVERE IS THIS READING" FOR THE REST OF THE   *
010800*    CALL.  VALUES 0-5 MATCH THE SIX ROWS OF THE CLASSIFICATION   *
010900*    TABLE IN 100-CLASSIFY-BP, LOWEST SEVERITY FIRST.             *
011000     05  WS-STAGE-LEVEL              PIC 9(01) COMP VALUE 0.
011100         88  WS-NO-HTN-STAGE         VALUE 0, 1.
011200         88  WS-HTN-STAGE-FOUND      VALUE 2, 3, 4, 5.
011300         88  WS-EMERGENCY-STAGE      VALUE 5.
011400*    SET "Y" BY 320-APPLY-CKD OR 330-APPLY-DIABETES WHEN EITHER   *
011500*    HYPERKALEMIA OR PREGNANCY IS ON RECORD - AN ACE INHIBITOR    *
011600*    MUST NOT BE ADDED TO THE MEDICATION LIST WHEN THIS IS "Y".   *
011700     05  WS-ACE-CONTRAINDICATED-SW   PIC X(01) VALUE "N".
011800         88  WS-ACE-CONTRAINDICATED VALUE "Y".
011900*    THE THREE FIELDS BELOW ARE WORKED TOGETHER BY 900-APPEND-    *
012000*    ADVICE - LEN IS THE LENGTH OF DEC-ADVICE FOUND BY SCANNING   *
012100*    BACKWARD FOR THE LAST NON-BLANK COLUMN, SCAN-POS DRIVES      *
012200*    THAT BACKWARD SCAN, AND STR-PTR IS THE STRING POINTER USED   *
012300*    TO RESUME WRITING RIGHT AFTER THE EXISTING TEXT.  GROUPED    *
012400*    TOGETHER UNDER WS-ADVICE-PTR-GROUP SO 950-TRACE-ADVICE-PTRS  *
012500*    CAN WALK ALL THREE AS A TABLE ON THE FIRST CALL OF A RUN.    *
012600     05  WS-ADVICE-PTR-GROUP.
012700         10  WS-ADVICE-LEN           PIC 9(03) COMP VALUE 0.
012800         10  WS-ADVICE-SCAN-POS      PIC 9(03) COMP VALUE 0.
012900         10  WS-ADVICE-STR-PTR       PIC 9(03) COMP VALUE 0.
013000*    HOLDS THE "; STOP TOBACCO USE" / "; REDUCE ALCOHOL USE"      *
013100*    CLAUSE JUST BEFORE IT IS APPENDED TO DEC-ADVICE - A SINGLE   *
013200*    WORKING FIELD IS REUSED FOR BOTH SOCIAL-HISTORY CLAUSES.     *
013300     05  WS-ADVICE-SUFFIX            PIC X(30) VALUE SPACES.
013400*    ALTERNATE CHARACTER-TABLE VIEW OF THE ADVICE SUFFIX - SAME   *
013500*    DIAGNOSTIC-DUMP HABIT AS THE SLICE TABLE FURTHER DOWN, KEPT  *
013600*    SO A CEEDUMP OF THIS SMALL FIELD IS READABLE ONE BYTE AT A   *
013700*    TIME WHEN TRACKING DOWN AN OVERLAY.                          *
013800     05  WS-ADVICE-SUFFIX-CHARS REDEFINES WS-ADVICE-SUFFIX.
013900         10  WS-ADVICE-SUFFIX-CHAR   PIC X(01) OCCURS 30 TIMES.
014000*    ----------------------------------------------------------- *
014100*    ALTERNATE TABLE VIEW OF THE THREE POINTER FIELDS ABOVE, SO   *
014200*    950-TRACE-ADVICE-PTRS CAN WALK THEM WITH A SUBSCRIPT ON A    *
014300*    DIAGNOSTIC FIRST-CALL TRACE INSTEAD OF THREE SEPARATE        *
014400*    DISPLAY STATEMENTS THAT SCROLL OFF THE JES LOG SEPARATELY.   *
014500*    ----------------------------------------------------------- *
014600     05  WS-ADVICE-PTR-TABLE REDEFINES WS-ADVICE-PTR-GROUP.
014700         10  WS-ADVICE-PTR-ENTRY     PIC 9(03) COMP
014800                                     OCCURS 3 TIMES.
014900     05  WS-ADVICE-PTR-IDX           PIC 9(01) COMP VALUE 0.
015000     05  FILLER                      PIC X(01) VALUE SPACE.
015100
015200*    KEEPS A RUNNING COUNT OF HOW MANY TIMES THIS LOAD MODULE HAS *
015300*    BEEN CALLED IN THE CURRENT RUN - CARRIES OVER CALL TO CALL   *
015400*    SINCE WORKING-STORAGE IS NOT REINITIALIZED BETWEEN CALLS.    *
015500*    DUMPED BY HTNEDIT'S RUN-LOG PARAGRAPH FOR VOLUME TRACKING.   *
015600 77  WS-RULES-CALL-CNT               PIC 9(05) COMP VALUE 0.
015700
015800*    ----------------------------------------------------------- *
015900*    WS-LK-LIST-BUILD-AREA IS THE PARAMETER PASSED TO HTNMEDS ON  *
016000*    EVERY CALL - IT IS LAID OUT BYTE-FOR-BYTE THE SAME AS        *
016100*    HTNMEDS' OWN LK-LIST-BUILD-REC SO THE CALL LINES UP.  THIS   *
016200*    PROGRAM MOVES THE CURRENT LIST TEXT IN, LOADS ONE CANDIDATE  *
016300*    ITEM, CALLS HTNMEDS, THEN MOVES THE UPDATED LIST TEXT BACK   *
016400*    OUT ONTO THE APPROPRIATE DEC-DECISION-REC FIELD.             *
016500*    ----------------------------------------------------------- *
016600 01  WS-LK-LIST-BUILD-AREA.
016700     05  LKW-LIST-TEXT               PIC X(150).
016800     05  LKW-LIST-MAX-LEN            PIC 9(03) COMP.
016900     05  LKW-CANDIDATE-ITEM          PIC X(35).
017000     05  LKW-ALREADY-PRESENT-SW      PIC X(01).
017100         88  LKW-NAME-WAS-PRESENT    VALUE "Y".
017200     05  LKW-ITEM-ADDED-SW           PIC X(01).
017300     05  FILLER                      PIC X(02) VALUE SPACES.
017400*    ALTERNATE VIEW OF THE LINKAGE-STYLE WORK AREA AS A TABLE OF  *
017500*    5-CHARACTER SLICES - KEPT SO A DUMP OF WS-LK-LIST-BUILD-AREA *
017600*    LINES UP ON PRINTABLE BOUNDARIES FOR THE PROGRAMMER READING  *
017700*    A CEEDUMP AFTER AN 0C4 IN THIS AREA.                         *
017800     05  WS-LIST-BUILD-SLICES REDEFINES WS-LK-LIST-BUILD-AREA.
017900         10  WS-LIST-BUILD-SLICE     PIC X(05) OCCURS 38 TIMES.
018000
018100 LINKAGE SECTION.
018200*    PAT-ENCOUNTER-REC AND DEC-DECISION-REC ARRIVE FROM THE       *
018300*    CALLER (HTNEDIT OR HTNTEST) ON THE CALL PARAMETER LIST -     *
018400*    NEITHER RECORD IS OWNED BY THIS PROGRAM.                     *
018500 COPY HTNPATIN.
018600 COPY HTNDEC.
018700
018800 PROCEDURE DIVISION USING PAT-ENCOUNTER-REC, DEC-DECISION-REC.
018900*    MAINLINE - CLASSIFY FIRST, THEN EITHER BUILD A FULL          *
019000*    HYPERTENSION DECISION (STAGE 2 AND ABOVE) AND LAYER THE      *
019100*    COMORBIDITY ADJUSTMENTS ON TOP OF IT, OR BUILD THE MUCH      *
019200*    SHORTER "NO DECISION" RESULT FOR NORMAL/HIGH-NORMAL.         *
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019400     PERFORM 100-CLASSIFY-BP THRU 100-EXIT.
019500     IF WS-HTN-STAGE-FOUND
019600         PERFORM 200-BUILD-HYPERTENSION-DECISION THRU 200-EXIT
019700         PERFORM 300-APPLY-COMORBIDITIES THRU 300-EXIT
019800     ELSE
019900         PERFORM 250-BUILD-NO-HTN-DECISION THRU 250-EXIT.
020000     GOBACK.
020100
020200*    HOUSEKEEPING - PRIME THE DECISION RECORD WITH THE PATIENT    *
020300*    IDENTITY AND A SET OF SAFE DEFAULTS SO EVERY DOWNSTREAM      *
020400*    PARAGRAPH ONLY HAS TO OVERRIDE THE FIELDS IT CARES ABOUT.    *
020500 000-HOUSEKEEPING.
020600     ADD 1 TO WS-RULES-CALL-CNT.
020700     MOVE PAT-PATIENT-ID TO DEC-PATIENT-ID.
020800     MOVE 1 TO DEC-SEQ-NO.
020900     MOVE SPACES TO DEC-DIAGNOSIS DEC-STAGE DEC-SUB-CLASS.
021000     MOVE SPACES TO DEC-MEDICATIONS DEC-TESTS DEC-ADVICE.
021100     MOVE SPACES TO DEC-REFERRAL-REASON.
021200     MOVE "N" TO DEC-NEEDS-REFERRAL.
021300*    CONFIDENCE IS ALWAYS HIGH FOR THIS RULE PACK - SEE CHANGE    *
021400*    079 ABOVE.  MEDIUM/LOW ARE RESERVED FOR A FUTURE NCD RULE    *
021500*    PACK, NOT USED BY HYPERTENSION SCREENING.                    *
021600     MOVE "HIGH  " TO DEC-CONFIDENCE.
021700 000-EXIT.
021800     EXIT.
021900
022000*    ----------------------------------------------------------- *
022100*    BLOOD-PRESSURE CLASSIFICATION - FIRST MATCH WINS, EVALUATED  *
022200*    HIGHEST SEVERITY FIRST.  WHOLE-MMHG INTEGER COMPARE ONLY.    *
022300*    THE THRESHOLDS BELOW COME STRAIGHT OFF THE PROGRAMME'S       *
022400*    CLINICAL PROTOCOL TABLE - DO NOT CHANGE WITHOUT A SIGNED     *
022500*    REQUEST FROM THE CLINICAL LEAD.                              *
022600*    ----------------------------------------------------------- *
022700 100-CLASSIFY-BP.
022800*    180/120 OR ABOVE IS A HYPERTENSIVE EMERGENCY - IMMEDIATE     *
022900*    HOSPITAL REFERRAL REGARDLESS OF ANY OTHER FINDING.           *
023000     IF PAT-EX-SYSTOLE >= 180 OR PAT-EX-DIASTOLE >= 120
023100        MOVE "HYPERTENSIVE EMERGENCY" TO DEC-STAGE
023200        MOVE 5 TO WS-STAGE-LEVEL
023300     ELSE
023400*    GRADE 3 - SEVERE - STILL BELOW EMERGENCY THRESHOLD.          *
023500     IF PAT-EX-SYSTOLE >= 180 OR PAT-EX-DIASTOLE >= 110
023600        MOVE "GRADE 3 HYPERTENSION" TO DEC-STAGE
023700        MOVE 4 TO WS-STAGE-LEVEL
023800     ELSE
023900*    GRADE 2 - MODERATE.                                         *
024000     IF PAT-EX-SYSTOLE >= 160 OR PAT-EX-DIASTOLE >= 100
024100        MOVE "GRADE 2 HYPERTENSION" TO DEC-STAGE
024200        MOVE 3 TO WS-STAGE-LEVEL
024300     ELSE
024400*    GRADE 1 - MILD, STILL TREATED.                               *
024500     IF PAT-EX-SYSTOLE >= 140 OR PAT-EX-DIASTOLE >= 90
024600        MOVE "GRADE 1 HYPERTENSION" TO DEC-STAGE
024700        MOVE 2 TO WS-STAGE-LEVEL
024800     ELSE
024900*    HIGH-NORMAL - NOT TREATED, BUT LIFESTYLE ADVICE IS GIVEN.    *
025000     IF PAT-EX-SYSTOLE >= 130 OR PAT-EX-DIASTOLE >= 85
025100        MOVE "HIGH NORMAL" TO DEC-STAGE
025200        MOVE 1 TO WS-STAGE-LEVEL
025300     ELSE
025400*    ANYTHING BELOW HIGH-NORMAL ON BOTH READINGS IS NORMAL.       *
025500        MOVE "NORMAL" TO DEC-STAGE
025600        MOVE 0 TO WS-STAGE-LEVEL.
025700 100-EXIT.
025800     EXIT.
025900
026000*    NORMAL / HIGH-NORMAL - NO HYPERTENSION DECISION.  HIGH       *
026100*    NORMAL STILL CARRIES ADVICE FORWARD ON DEC-ADVICE FOR THE    *
026200*    CALLER TO COPY ONTO THE "NO NCD DETECTED" RECORD.  A TRUE    *
026300*    NORMAL READING LEAVES DEC-ADVICE BLANK - HTNEDIT SUPPLIES    *
026400*    THE DEFAULT "CONTINUE ROUTINE SCREENING" TEXT ITSELF.        *
026500 250-BUILD-NO-HTN-DECISION.
026600     IF WS-STAGE-LEVEL = 1
026700         MOVE "LIFESTYLE MODIFICATION; RECHECK BP IN 3 MONTHS"
026800              TO DEC-ADVICE.
026900 250-EXIT.
027000     EXIT.
027100
027200*    ----------------------------------------------------------- *
027300*    BUILD THE BASE HYPERTENSION DECISION - DIAGNOSIS, BASE       *
027400*    MEDICATIONS BY STAGE, BASE TESTS, BASE ADVICE, DEFAULT       *
027500*    REFERRAL.  COMORBIDITY ADJUSTMENTS ARE LAYERED ON IN         *
027600*    300-APPLY-COMORBIDITIES, CALLED IMMEDIATELY AFTER.           *
027700*    ----------------------------------------------------------- *
027800 200-BUILD-HYPERTENSION-DECISION.
027900     MOVE "HYPERTENSION" TO DEC-DIAGNOSIS.
028000*    GRADE 1 - SINGLE AGENT, CALCIUM CHANNEL BLOCKER.             *
028100     IF WS-STAGE-LEVEL = 2
028200         MOVE "AMLODIPINE 5MG DAILY" TO LKW-CANDIDATE-ITEM
028300         PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT
028400     ELSE
028500*    GRADE 2 - TWO-DRUG COMBINATION, CCB PLUS THIAZIDE.           *
028600     IF WS-STAGE-LEVEL = 3
028700         MOVE "AMLODIPINE 5MG DAILY" TO LKW-CANDIDATE-ITEM
028800         PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT
028900         MOVE "HYDROCHLOROTHIAZIDE 12.5MG DAILY" TO
029000              LKW-CANDIDATE-ITEM
029100         PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT
029200     ELSE
029300*    GRADE 3 - THREE-DRUG COMBINATION AT HIGHER DOSE, PLUS AN     *
029400*    ACE INHIBITOR - COMORBIDITY PARAGRAPHS BELOW MAY REPLACE     *
029500*    OR SKIP THE ACE INHIBITOR DEPENDING ON PATIENT HISTORY.      *
029600     IF WS-STAGE-LEVEL = 4
029700         MOVE "AMLODIPINE 10MG DAILY" TO LKW-CANDIDATE-ITEM
029800         PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT
029900         MOVE "HYDROCHLOROTHIAZIDE 25MG DAILY" TO
030000              LKW-CANDIDATE-ITEM
030100         PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT
030200         MOVE "LISINOPRIL 10MG DAILY" TO LKW-CANDIDATE-ITEM
030300         PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT
030400     ELSE
030500*    HYPERTENSIVE EMERGENCY - THE MOST SEVERE CLASSIFICATION IN   *
030600*    THE WHOLE RULE SET.  MEDICATION TEXT IS FIXED (NOT BUILT     *
030700*    VIA HTNMEDS - THERE IS NO "LIST" HERE, JUST ONE DIRECTIVE),  *
030800*    REFERRAL IS MANDATORY, AND THE REASON TEXT IS SET WITH A     *
030900*    PLAIN MOVE OF THE FULL LITERAL - NOT A STRING - BECAUSE THE  *
031000*    LITERAL HAS SEVERAL EMBEDDED BLANKS AND "STRING ...          *
031100*    DELIMITED BY SPACE" WOULD STOP COPYING AT THE FIRST ONE      *
031200*    (SEE CHANGE 097 ABOVE - THIS IS EXACTLY THE BUG QA CAUGHT).  *
031300*    THE LITERAL IS 52 CHARACTERS AND DEC-REFERRAL-REASON IS      *
031400*    ONLY 50 - THE TRAILING "AL" OF "REFERRAL" IS DROPPED BY THE  *
031500*    NORMAL RIGHT-TRUNCATION RULE FOR A MOVE INTO A SHORTER       *
031600*    ALPHANUMERIC FIELD, WHICH IS ACCEPTABLE HERE.                *
031700     IF WS-EMERGENCY-STAGE
031800         MOVE
031900          "IMMEDIATE IV ANTIHYPERTENSIVE PER EMERGENCY PROTOCOL"
032000              TO DEC-MEDICATIONS
032100         MOVE "Y" TO DEC-NEEDS-REFERRAL
032200         MOVE "HYPERTENSIVE EMERGENCY - IMMEDIATE HOSPITAL REFERRAL"
032300              TO DEC-REFERRAL-REASON.
032400
032500*    THE FIVE TESTS BELOW ARE ORDERED FOR EVERY HYPERTENSION      *
032600*    DECISION REGARDLESS OF STAGE - COMORBIDITY PARAGRAPHS BELOW  *
032700*    MAY ADD FURTHER TESTS ON TOP OF THESE FIVE.                  *
032800     MOVE "URINALYSIS" TO LKW-CANDIDATE-ITEM.
032900     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
033000     MOVE "SERUM CREATININE" TO LKW-CANDIDATE-ITEM.
033100     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
033200     MOVE "FASTING GLUCOSE" TO LKW-CANDIDATE-ITEM.
033300     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
033400     MOVE "LIPID PROFILE" TO LKW-CANDIDATE-ITEM.
033500     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
033600     MOVE "ECG" TO LKW-CANDIDATE-ITEM.
033700     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
033800
033900*    BASE LIFESTYLE ADVICE FOR EVERY HYPERTENSION DECISION,       *
034000*    WITH TOBACCO/ALCOHOL CLAUSES APPENDED WHEN THE SOCIAL        *
034100*    HISTORY FLAGS CALL FOR THEM.                                 *
034200     STRING "REDUCE SALT INTAKE; REGULAR EXERCISE; BP FOLLOW-UP"
034300            " IN 1 MONTH" DELIMITED BY SIZE
034400            INTO DEC-ADVICE
034500     END-STRING.
034600     IF SOC-TOBACCO-YES
034700         MOVE "; STOP TOBACCO USE" TO WS-ADVICE-SUFFIX
034800         PERFORM 900-APPEND-ADVICE THRU 900-EXIT.
034900     IF SOC-ALCOHOL-YES
035000         MOVE "; REDUCE ALCOHOL USE" TO WS-ADVICE-SUFFIX
035100         PERFORM 900-APPEND-ADVICE THRU 900-EXIT.
035200 200-EXIT.
035300     EXIT.
035400
035500*    ----------------------------------------------------------- *
035600*    APPENDS WS-ADVICE-SUFFIX ONTO WHATEVER TEXT IS ALREADY IN    *
035700*    DEC-ADVICE.  DEC-ADVICE IS A MULTI-WORD SENTENCE WITH        *
035800*    EMBEDDED SPACES, SO "STRING DEC-ADVICE DELIMITED BY SPACE"   *
035900*    CANNOT BE USED TO FIND ITS END - IT WOULD STOP AT THE FIRST  *
036000*    BLANK.  INSTEAD WE SCAN BACKWARD FROM THE END OF THE FIELD   *
036100*    FOR THE LAST NON-BLANK COLUMN, THE SAME TECHNIQUE HTNMEDS    *
036200*    USES TO FIND THE CURRENT LENGTH OF ITS OWN LIST FIELD.       *
036300*    NOTE THIS PARAGRAPH ITSELF ONLY EVER APPENDS WS-ADVICE-      *
036400*    SUFFIX, WHICH IS ONE SHORT CLAUSE WITH NO EMBEDDED BLANK     *
036500*    BEFORE ITS OWN TRAILING PADDING - THAT IS WHY IT IS SAFE TO  *
036600*    USE "STRING ... DELIMITED BY SPACE" ON WS-ADVICE-SUFFIX      *
036700*    BELOW, EVEN THOUGH THE SAME TECHNIQUE WAS UNSAFE FOR THE     *
036800*    MULTI-WORD EMERGENCY REFERRAL REASON ABOVE.                  *
036900*    ----------------------------------------------------------- *
037000 900-APPEND-ADVICE.
037100     MOVE 150 TO WS-ADVICE-SCAN-POS.
037200     MOVE 0 TO WS-ADVICE-LEN.
037300 900-FIND-ADVICE-LEN.
037400*    WALK BACKWARD ONE COLUMN AT A TIME UNTIL A NON-BLANK COLUMN  *
037500*    IS FOUND, OR THE WHOLE FIELD TURNS OUT TO BE BLANK.          *
037600     IF WS-ADVICE-SCAN-POS = 0
037700         GO TO 900-LEN-DONE.
037800     IF DEC-ADVICE(WS-ADVICE-SCAN-POS:1) NOT = SPACE
037900         MOVE WS-ADVICE-SCAN-POS TO WS-ADVICE-LEN
038000         GO TO 900-LEN-DONE.
038100     SUBTRACT 1 FROM WS-ADVICE-SCAN-POS.
038200     GO TO 900-FIND-ADVICE-LEN.
038300 900-LEN-DONE.
038400*    A ZERO LENGTH MEANS DEC-ADVICE WAS COMPLETELY BLANK - JUST   *
038500*    MOVE THE SUFFIX IN DIRECTLY RATHER THAN STRING ONTO NOTHING. *
038600     IF WS-ADVICE-LEN = 0
038700         MOVE SPACES TO DEC-ADVICE
038800         MOVE WS-ADVICE-SUFFIX TO DEC-ADVICE
038900         GO TO 900-EXIT.
039000     ADD 1 TO WS-ADVICE-LEN GIVING WS-ADVICE-STR-PTR.
039100     STRING WS-ADVICE-SUFFIX DELIMITED BY SPACE
039200            INTO DEC-ADVICE
039300            WITH POINTER WS-ADVICE-STR-PTR
039400     END-STRING.
039500*    ON THE VERY FIRST CALL OF THE RUN ONLY, TRACE THE POINTER    *
039600*    TABLE TO THE JES LOG SO A PROGRAMMER RECONCILING A GARBLED   *
039700*    DEC-ADVICE FIELD CAN SEE WHERE THE SCAN AND STRING POINTERS  *
039800*    LANDED WITHOUT TURNING ON A FULL SYMBOLIC TRACE.             *
039900     PERFORM 950-TRACE-ADVICE-PTRS THRU 950-EXIT.
040000 900-EXIT.
040100     EXIT.
040200
040300*    ----------------------------------------------------------- *
040400*    FIRST-CALL DIAGNOSTIC TRACE OF THE THREE ADVICE POINTER      *
040500*    FIELDS, WALKED AS A TABLE THROUGH WS-ADVICE-PTR-TABLE.       *
040600*    SKIPPED ON EVERY CALL AFTER THE FIRST SO PRODUCTION VOLUME   *
040700*    RUNS DO NOT FLOOD THE JES LOG ONE TRIPLET PER ENCOUNTER.     *
040800*    ----------------------------------------------------------- *
040900 950-TRACE-ADVICE-PTRS.
041000     IF WS-RULES-CALL-CNT NOT = 1
041100         GO TO 950-EXIT.
041200     MOVE 1 TO WS-ADVICE-PTR-IDX.
041300     PERFORM 950-DISPLAY-ONE-PTR THRU 950-DISPLAY-EXIT
041400         VARYING WS-ADVICE-PTR-IDX FROM 1 BY 1
041500         UNTIL WS-ADVICE-PTR-IDX > 3.
041600 950-EXIT.
041700     EXIT.
041800
041900*    DISPLAYS ONE ENTRY OF THE POINTER TABLE - SUBSCRIPTED BY     *
042000*    950-TRACE-ADVICE-PTRS ABOVE, NEVER CALLED DIRECTLY.          *
042100 950-DISPLAY-ONE-PTR.
042200     DISPLAY "HTNRULES ADVICE PTR " WS-ADVICE-PTR-IDX " = "
042300             WS-ADVICE-PTR-ENTRY (WS-ADVICE-PTR-IDX).
042400 950-DISPLAY-EXIT.
042500     EXIT.
042600
042700*    ----------------------------------------------------------- *
042800*    COMORBIDITY ADJUSTMENTS - APPLIED IN THIS FIXED ORDER:       *
042900*    PREGNANCY, THEN CKD, THEN DIABETES, THEN CARDIOVASCULAR.     *
043000*    THE ORDER MATTERS - PREGNANCY REPLACES THE ENTIRE            *
043100*    MEDICATION LIST, SO IT MUST RUN BEFORE ANY PARAGRAPH THAT    *
043200*    ADDS TO THAT LIST, NOT AFTER.                                *
043300*    ----------------------------------------------------------- *
043400 300-APPLY-COMORBIDITIES.
043500     PERFORM 310-APPLY-PREGNANCY THRU 310-EXIT.
043600     PERFORM 320-APPLY-CKD THRU 320-EXIT.
043700     PERFORM 330-APPLY-DIABETES THRU 330-EXIT.
043800     PERFORM 340-APPLY-CVD THRU 340-EXIT.
043900 300-EXIT.
044000     EXIT.
044100
044200*    ACE INHIBITORS, ARBS AND THIAZIDES ARE CONTRAINDICATED IN    *
044300*    PREGNANCY - THE ENTIRE MEDICATION LIST IS REPLACED, NOT      *
044400*    APPENDED TO, SINCE ANY DRUG SELECTED ABOVE FOR THE PATIENT'S *
044500*    STAGE MAY BE ONE OF THE CONTRAINDICATED CLASSES.             *
044600 310-APPLY-PREGNANCY.
044700     IF NOT HX-PREGNANT-YES
044800         GO TO 310-EXIT.
044900     MOVE SPACES TO DEC-MEDICATIONS.
045000     MOVE "METHYLDOPA 250MG TWICE DAILY" TO LKW-CANDIDATE-ITEM.
045100     PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT.
045200     MOVE "NIFEDIPINE 20MG DAILY" TO LKW-CANDIDATE-ITEM.
045300     PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT.
045400     MOVE "URINE PROTEIN" TO LKW-CANDIDATE-ITEM.
045500     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
045600     MOVE "Y" TO DEC-NEEDS-REFERRAL.
045700     MOVE "HYPERTENSION IN PREGNANCY - OBSTETRIC REVIEW" TO
045800          DEC-REFERRAL-REASON.
045900     MOVE "PREGNANCY" TO DEC-SUB-CLASS.
046000 310-EXIT.
046100     EXIT.
046200
046300*    AN ACE INHIBITOR IS CONTRAINDICATED WHEN THE PATIENT IS      *
046400*    HYPERKALEMIC OR PREGNANT - THE PREGNANCY PATHWAY ABOVE HAS   *
046500*    ALREADY REPLACED THE MEDICATION LIST BY THE TIME WE GET      *
046600*    HERE, SO THE SW BELOW ONLY GUARDS THE ADD ON THIS LINE.      *
046700 320-APPLY-CKD.
046800     IF NOT HX-CKD-YES
046900         GO TO 320-EXIT.
047000     MOVE "N" TO WS-ACE-CONTRAINDICATED-SW.
047100     IF HX-HYPERKALEMIA-YES OR HX-PREGNANT-YES
047200         MOVE "Y" TO WS-ACE-CONTRAINDICATED-SW.
047300     IF NOT WS-ACE-CONTRAINDICATED
047400         MOVE "LISINOPRIL 10MG DAILY" TO LKW-CANDIDATE-ITEM
047500         PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT.
047600*    KIDNEY-FUNCTION TESTS ARE ORDERED FOR EVERY CKD PATIENT      *
047700*    REGARDLESS OF WHETHER THE ACE INHIBITOR ITSELF WAS ADDED.    *
047800     IF HX-HYPERKALEMIA-YES
047900         MOVE "SERUM POTASSIUM" TO LKW-CANDIDATE-ITEM
048000         PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
048100     MOVE "EGFR" TO LKW-CANDIDATE-ITEM.
048200     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
048300     MOVE "URINE ALBUMIN-CREATININE RATIO" TO LKW-CANDIDATE-ITEM.
048400     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
048500     MOVE "Y" TO DEC-NEEDS-REFERRAL.
048600     MOVE "HYPERTENSION WITH CKD - PHYSICIAN REVIEW" TO
048700          DEC-REFERRAL-REASON.
048800     MOVE "CKD" TO DEC-SUB-CLASS.
048900 320-EXIT.
049000     EXIT.
049100
049200*    ACE INHIBITOR AGAIN CONTRAINDICATED FOR PREGNANCY/HYPERKAL-  *
049300*    EMIA; HTNMEDS SKIPS THE ADD SILENTLY IF ALREADY ON THE LIST  *
049400*    FROM THE CKD PARAGRAPH ABOVE, SO A DIABETIC CKD PATIENT      *
049500*    DOES NOT END UP WITH THE SAME DRUG LISTED TWICE.             *
049600 330-APPLY-DIABETES.
049700     IF NOT HX-DIABETES-YES
049800         GO TO 330-EXIT.
049900     MOVE "N" TO WS-ACE-CONTRAINDICATED-SW.
050000     IF HX-HYPERKALEMIA-YES OR HX-PREGNANT-YES
050100         MOVE "Y" TO WS-ACE-CONTRAINDICATED-SW.
050200     IF NOT WS-ACE-CONTRAINDICATED
050300         MOVE "LISINOPRIL 10MG DAILY" TO LKW-CANDIDATE-ITEM
050400         PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT.
050500     MOVE "HBA1C" TO LKW-CANDIDATE-ITEM.
050600     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
050700     MOVE "URINE ALBUMIN-CREATININE RATIO" TO LKW-CANDIDATE-ITEM.
050800     PERFORM 810-CALL-TESTS-BUILD THRU 810-EXIT.
050900     MOVE "; DIABETIC DIET COUNSELLING" TO WS-ADVICE-SUFFIX.
051000     PERFORM 900-APPEND-ADVICE THRU 900-EXIT.
051100*    DO NOT OVERWRITE A SUB-CLASS ALREADY SET BY PREGNANCY OR CKD *
051200*    ABOVE - SEE CHANGE 071 IN THE LOG. A PATIENT CAN CARRY ONLY  *
051300*    ONE SUB-CLASS ON THE DECISION RECORD, SET IN THAT PRIORITY.  *
051400     IF DEC-SUB-CLASS = SPACES
051500         MOVE "DIABETES" TO DEC-SUB-CLASS.
051600 330-EXIT.
051700     EXIT.
051800
051900*    BETA-BLOCKER (ATENOLOL) IS CONTRAINDICATED IN REACTIVE       *
052000*    AIRWAY DISEASE - ASTHMA OR COPD - SO THE DRUG IS SKIPPED     *
052100*    ENTIRELY RATHER THAN SUBSTITUTED; THE REFERRAL AND TEST      *
052200*    LIST FOR CARDIOVASCULAR DISEASE STILL APPLY EITHER WAY.      *
052300 340-APPLY-CVD.
052400     IF NOT (HX-CAD-YES OR HX-HEART-FAILURE-YES OR HX-STROKE-YES)
052500         GO TO 340-EXIT.
052600     IF NOT (HX-ASTHMA-YES OR HX-COPD-YES)
052700         MOVE "ATENOLOL 50MG DAILY" TO LKW-CANDIDATE-ITEM
052800         PERFORM 800-CALL-MEDS-BUILD THRU 800-EXIT.
052900     MOVE "Y" TO DEC-NEEDS-REFERRAL.
053000     MOVE "HYPERTENSION WITH CARDIOVASCULAR DISEASE" TO
053100          DEC-REFERRAL-REASON.
053200 340-EXIT.
053300     EXIT.
053400
053500*    ----------------------------------------------------------- *
053600*    CALLS TO HTNMEDS - ONE FOR THE MEDICATION LIST, ONE FOR THE  *
053700*    RECOMMENDED-TESTS LIST.  BOTH LISTS ARE MAINTAINED THE SAME  *
053800*    WAY, JUST ON DIFFERENT DEC-DECISION-REC FIELDS - THE ONLY    *
053900*    DIFFERENCE BETWEEN THE TWO PARAGRAPHS BELOW IS WHICH FIELD   *
054000*    THE LIST TEXT IS MOVED IN FROM AND BACK OUT TO, AND THE      *
054100*    MAXIMUM LENGTH PASSED TO HTNMEDS.                            *
054200*    ----------------------------------------------------------- *
054300 800-CALL-MEDS-BUILD.
054400     MOVE DEC-MEDICATIONS TO LKW-LIST-TEXT.
054500     MOVE 150 TO LKW-LIST-MAX-LEN.
054600     CALL "HTNMEDS" USING WS-LK-LIST-BUILD-AREA.
054700     MOVE LKW-LIST-TEXT TO DEC-MEDICATIONS.
054800 800-EXIT.
054900     EXIT.
055000
055100*    DEC-TESTS IS ONLY 120 BYTES WIDE (SHORTER THAN DEC-          *
055200*    MEDICATIONS) SO THE MAXIMUM LENGTH PASSED TO HTNMEDS AND THE *
055300*    SUBSTRING MOVED BACK OUT BOTH REFLECT THAT NARROWER FIELD.   *
055400 810-CALL-TESTS-BUILD.
055500     MOVE DEC-TESTS TO LKW-LIST-TEXT.
055600     MOVE 120 TO LKW-LIST-MAX-LEN.
055700     CALL "HTNMEDS" USING WS-LK-LIST-BUILD-AREA.
055800     MOVE LKW-LIST-TEXT(1:120) TO DEC-TESTS.
055900 810-EXIT.
056000     EXIT.
